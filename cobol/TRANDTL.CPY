000010******************************************************************
000020*                                                                *
000030*    T R A N D T L . C P Y                                      *
000040*                                                                *
000050*    TRANSACTION DETAIL RECORD LAYOUT - ONE PER PRODUCT LINE OF  *
000060*    A TRANSACTION.  A PRODUCT MAY APPEAR AT MOST ONCE PER       *
000070*    TRANSACTION - SEE STOCK-POST 500-CHECK-DUPLICATE-PRODUCT.   *
000080*                                                                *
000090*    RECORD LENGTH..... 61 BYTES                                 *
000100*                                                                *
000110*------------------------------------------------------------------
000120*    CHANGE LOG                                                  *
000130*    DATE       BY   REQUEST    DESCRIPTION                      *
000140*    ---------- ---- ---------- -------------------------------  *
000150*    11/24/1987 AKM  WHS-0114   ORIGINAL COPYBOOK                 *
000160*    03/09/1991 EJS  WHS-0288   ADDED PRICE-SUPPLIED FLAG SO A    *
000170*                               LINE CAN OMIT A UNIT PRICE        *
000180*    07/17/1996 KLD  WHS-0407   WIDENED PRODUCT-CODE TO 20        *
000190*    04/17/2003 GAT  WHS-0476   REMOVED THE UNUSED QUANTITY-      *
000200*                               BROKEN-DOWN VIEW - THE INSUF-     *
000210*                               FICIENT-STOCK MESSAGE HAS EDITED  *
000220*                               THE QUANTITY DIRECTLY SINCE       *
000230*                               WHS-0349 AND NEVER ACTUALLY USED  *
000240*                               THIS VIEW                         *
000250*------------------------------------------------------------------
000260 01  TRANSACTION-DETAIL-RECORD.
000270     05  TD-TRANSACTION-ID           PIC 9(08).
000280     05  TD-PRODUCT-CODE             PIC X(20).
000290     05  TD-QUANTITY                 PIC 9(08)V99.
000300     05  TD-UNIT-PRICE                PIC 9(08)V99.
000310     05  TD-PRICE-SUPPLIED           PIC X(01).
000320         88  TD-PRICE-WAS-SUPPLIED       VALUE "Y".
000330         88  TD-PRICE-NOT-SUPPLIED       VALUE "N".
000340     05  FILLER                      PIC X(12).
