000010******************************************************************
000020*                                                                *
000030*   P R O D L O A D                                              *
000040*                                                                *
000050*   PRODUCT MASTER MAINTENANCE.  MATCHES THE VENDOR/ONBOARDING   *
000060*   PRODUCT FEED AGAINST THE EXISTING PRODUCT MASTER BY PRODUCT  *
000070*   CODE (CLASSIC BALANCE-LINE MATCH, BOTH FILES IN ASCENDING    *
000080*   CODE SEQUENCE) AND ADDS, UPDATES OR DELETES MASTER RECORDS.  *
000090*   CURRENT-STOCK IS NEVER TOUCHED HERE - IT IS SET TO ZERO ON A *
000100*   NEW PRODUCT AND OTHERWISE CARRIED FORWARD UNCHANGED; ONLY    *
000110*   STOCK-POST MAY CHANGE IT.                                    *
000120*                                                                *
000130*   USED FILES                                                  *
000140*      PRODUCT-SOURCE-FILE-IN - RAW VENDOR/ONBOARDING FEED,      *
000150*                             ASCENDING PRODUCT-CODE SEQUENCE    *
000160*      PRODUCT-MASTER-IN     - OLD PRODUCT MASTER                *
000170*      PRODUCT-MASTER-OUT    - NEW PRODUCT MASTER                *
000180*      AUDIT-LOG-OUT         - REJECTED FEED LINES AND COUNTERS  *
000190*                                                                *
000200******************************************************************
000210 IDENTIFICATION              DIVISION.
000220*-----------------------------------------------------------------
000230 PROGRAM-ID.                 PRODUCT-LOAD.
000240 AUTHOR.                     E J SVESHNIK.
000250 INSTALLATION.               WAREHOUSE SYSTEMS - INVENTORY CONTROL.
000260 DATE-WRITTEN.               03/09/1991.
000270 DATE-COMPILED.
000280 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL USE
000290                             ONLY.  DO NOT RELEASE OUTSIDE
000300                             WAREHOUSE SYSTEMS.
000310*-----------------------------------------------------------------
000320*    CHANGE LOG
000330*    DATE       BY   REQUEST    DESCRIPTION
000340*    ---------- ---- ---------- -------------------------------
000350*    03/09/1991 EJS  WHS-0288   ORIGINAL VERSION - STRAIGHT
000360*                               SEQUENTIAL-TO-MASTER LOAD, NO
000370*                               MATCH LOGIC (FIRST LOAD ONLY)
000380*    05/02/1991 EJS  WHS-0295   REWRITTEN AS A BALANCE-LINE
000390*                               MATCH AGAINST THE EXISTING
000400*                               MASTER SO THE FEED CAN ADD,
000410*                               UPDATE OR DELETE A PRODUCT
000420*    09/02/1992 BSK  WHS-0349   ADDED CODE NORMALIZATION
000430*                               (UPPERCASE, MINIMUM LENGTH 3)
000440*                               AND THE UNIT-OF-MEASURE DEFAULT
000450*    04/14/1993 BSK  WHS-0362   ADDED DELETE GUARD - A PRODUCT
000460*                               WITH NONZERO CURRENT-STOCK MAY
000470*                               NOT BE DELETED
000480*    07/17/1996 KLD  WHS-0407   WIDENED PRODUCT-CODE TO 20 ON
000490*                               THE MASTER SIDE OF THE MATCH
000500*    01/06/1999 NRC  WHS-Y2K1   REVIEWED - NO DATE FIELDS IN
000510*                               THIS PROGRAM, NO CHANGE MADE
000520*    04/11/2003 GAT  WHS-0473   A VENDOR FEED WITH TWO ADD LINES
000530*                               FOR THE SAME NEW CODE WAS SLIPPING
000540*                               BOTH PAST THE BALANCE-LINE MATCH
000550*                               AND ONTO THE MASTER - ADDED A ONE-
000560*                               BEHIND DUPLICATE-CODE CHECK ON THE
000570*                               SOURCE-ONLY PATH.  ALSO NOW RE-
000580*                               JUSTIFIES THE CODE LEFT BEFORE THE
000590*                               LENGTH TEST, SINCE A CODE ARRIVING
000600*                               WITH LEADING BLANKS WAS BEING
000610*                               STORED SHIFTED RIGHT INSTEAD OF
000620*                               NORMALIZED
000630*-----------------------------------------------------------------
000640 ENVIRONMENT                 DIVISION.
000650*-----------------------------------------------------------------
000660 CONFIGURATION               SECTION.
000670 SOURCE-COMPUTER.            IBM-4381.
000680 OBJECT-COMPUTER.            IBM-4381.
000690 SPECIAL-NAMES.
000700     C01 IS TOP-OF-FORM.
000710*-----------------------------------------------------------------
000720 INPUT-OUTPUT                SECTION.
000730 FILE-CONTROL.
000740     SELECT  PRODUCT-SOURCE-FILE-IN
000750             ASSIGN TO PRODSRC
000760             ORGANIZATION IS SEQUENTIAL
000770             FILE STATUS IS WS-PRODSRC-STATUS.
000780
000790     SELECT  PRODUCT-MASTER-IN
000800             ASSIGN TO PRODIN
000810             ORGANIZATION IS SEQUENTIAL
000820             FILE STATUS IS WS-PRODIN-STATUS.
000830
000840     SELECT  PRODUCT-MASTER-OUT
000850             ASSIGN TO PRODOUT
000860             ORGANIZATION IS SEQUENTIAL
000870             FILE STATUS IS WS-PRODOUT-STATUS.
000880
000890     SELECT  AUDIT-LOG-OUT
000900             ASSIGN TO AUDITLOG
000910             ORGANIZATION IS SEQUENTIAL
000920             FILE STATUS IS WS-AUDITLOG-STATUS.
000930******************************************************************
000940 DATA                        DIVISION.
000950*-----------------------------------------------------------------
000960 FILE                        SECTION.
000970 FD  PRODUCT-SOURCE-FILE-IN
000980     RECORD CONTAINS 220 CHARACTERS
000990     DATA RECORD IS PRODUCT-SOURCE-RECORD-IN.
001000 01  PRODUCT-SOURCE-RECORD-IN.
001010     05  PS-ACTION-CODE          PIC X(01).
001020         88  PS-ACTION-IS-ADD-OR-CHANGE  VALUE "A".
001030         88  PS-ACTION-IS-DELETE         VALUE "D".
001040     05  PS-PRODUCT-CODE         PIC X(50).
001050     05  PS-PRODUCT-NAME         PIC X(100).
001060     05  PS-DESCRIPTION          PIC X(40).
001070     05  PS-UNIT-OF-MEASURE      PIC X(10).
001080     05  PS-UNIT-PRICE           PIC S9(08)V99.
001090     05  FILLER                  PIC X(09).
001100*
001110*    ALTERNATE VIEW OF PS-UNIT-PRICE USED BY 400-VALIDATE-AND-
001120*    NORMALIZE TO TEST FOR A NEGATIVE OR ZERO SUPPLIED PRICE.
001130 01  PS-PRICE-ALT-VIEW REDEFINES PRODUCT-SOURCE-RECORD-IN.
001140     05  FILLER                  PIC X(161).
001150     05  PS-PRICE-SIGN-TEST      PIC S9(08).
001160     05  PS-PRICE-DECIMAL-TEST   PIC 99.
001170     05  FILLER                  PIC X(09).
001180
001190 FD  PRODUCT-MASTER-IN
001200     RECORD CONTAINS 122 CHARACTERS
001210     DATA RECORD IS PRODUCT-MASTER-RECORD.
001220     COPY "PRODMAST.CPY".
001230
001240 FD  PRODUCT-MASTER-OUT
001250     RECORD CONTAINS 122 CHARACTERS
001260     DATA RECORD IS PRODUCT-MASTER-OUT-RECORD.
001270 01  PRODUCT-MASTER-OUT-RECORD  PIC X(122).
001280
001290 FD  AUDIT-LOG-OUT
001300     RECORD CONTAINS 132 CHARACTERS
001310     DATA RECORD IS AUDIT-LOG-RECORD.
001320 01  AUDIT-LOG-RECORD            PIC X(132).
001330*-----------------------------------------------------------------
001340 WORKING-STORAGE             SECTION.
001350*-----------------------------------------------------------------
001360 01  FILE-STATUS-AREAS.
001370     05  WS-PRODSRC-STATUS       PIC X(02).
001380     05  WS-PRODIN-STATUS        PIC X(02).
001390     05  WS-PRODOUT-STATUS       PIC X(02).
001400     05  WS-AUDITLOG-STATUS      PIC X(02).
001410     05  FILLER                  PIC X(02).
001420*-----------------------------------------------------------------
001430 01  SWITCHES-AND-COUNTERS.
001440     05  WS-SOURCE-EOF-SW        PIC X(01) VALUE "N".
001450         88  WS-SOURCE-EOF                 VALUE "Y".
001460     05  WS-MASTER-EOF-SW        PIC X(01) VALUE "N".
001470         88  WS-MASTER-EOF                 VALUE "Y".
001480     05  WS-LINE-VALID-SW        PIC X(01) VALUE "N".
001490         88  WS-LINE-VALID                 VALUE "Y".
001500     05  WS-SOURCE-RECORDS-READ  PIC 9(06) COMP VALUE ZERO.
001510     05  WS-MASTER-RECORDS-READ  PIC 9(06) COMP VALUE ZERO.
001520     05  WS-PRODUCTS-ADDED       PIC 9(06) COMP VALUE ZERO.
001530     05  WS-PRODUCTS-CHANGED     PIC 9(06) COMP VALUE ZERO.
001540     05  WS-PRODUCTS-DELETED     PIC 9(06) COMP VALUE ZERO.
001550     05  WS-PRODUCTS-CARRIED     PIC 9(06) COMP VALUE ZERO.
001560     05  WS-LINES-REJECTED       PIC 9(06) COMP VALUE ZERO.
001570     05  WS-CODE-LENGTH          PIC 9(03) COMP VALUE ZERO.
001580     05  FILLER                  PIC X(02).
001590*-----------------------------------------------------------------
001600*    WHS-0473 - WORK COPY OF THE FEED'S 50 BYTE CODE, RE-JUSTIFIED
001610*    LEFT BY 400-NORMALIZE-SOURCE-KEY BEFORE IT IS UPPERCASED AND
001620*    TRUNCATED INTO THE MASTER'S 20 BYTE FIELD BELOW - A CODE
001630*    ARRIVING WITH LEADING BLANKS FROM THE FEED WOULD OTHERWISE BE
001640*    STORED SHIFTED RIGHT INSTEAD OF REJECTED OR CORRECTED.
001650 01  WS-SOURCE-CODE-SHIFTED      PIC X(50) VALUE SPACES.
001660 01  WS-LEADING-BLANKS           PIC 9(02) COMP VALUE ZERO.
001670*-----------------------------------------------------------------
001680*    NORMALIZED PRODUCT CODE - THE SHIFTED FEED CODE, UPPERCASED
001690*    AND MOVED INTO THE MASTER'S 20 BYTE FIELD.
001700 01  WS-NORMALIZED-PRODUCT-CODE  PIC X(20) VALUE SPACES.
001710*
001720*    ALTERNATE VIEW USED TO REJECT AN ALL-BLANK CODE WITHOUT A
001730*    COMPARE AGAINST A FIGURATIVE CONSTANT ON THE WHOLE FIELD.
001740 01  WS-CODE-FIRST-CHAR-VIEW REDEFINES WS-NORMALIZED-PRODUCT-CODE.
001750     05  WS-CODE-FIRST-CHAR      PIC X(01).
001760     05  FILLER                  PIC X(19).
001770*-----------------------------------------------------------------
001780*    KEYS COMPARED BY THE BALANCE-LINE MATCH.  HIGH-VALUES IS
001790*    MOVED IN AT END OF FILE SO THE EXHAUSTED SIDE NEVER WINS A
001800*    LOW-KEY COMPARE AGAIN.
001810 01  WS-SOURCE-KEY               PIC X(20) VALUE HIGH-VALUES.
001820 01  WS-MASTER-KEY               PIC X(20) VALUE HIGH-VALUES.
001830*-----------------------------------------------------------------
001840*    WHS-0473 - LAST NEW-PRODUCT CODE ADDED BY 300-PROCESS-SOURCE-
001850*    ONLY.  THE FEED IS RECEIVED IN ASCENDING PRODUCT-CODE
001860*    SEQUENCE (SEE THE USED-FILES BANNER ABOVE), SO TWO ADD LINES
001870*    FOR THE SAME NEW CODE ARE ALWAYS ADJACENT - A ONE-BEHIND
001880*    COMPARE IS ENOUGH TO CATCH A DUPLICATE THE MASTER HAS NEVER
001890*    SEEN BEFORE THIS RUN.
001900 01  WS-LAST-ADDED-CODE          PIC X(20) VALUE HIGH-VALUES.
001910*-----------------------------------------------------------------
001920*    WORK COPY OF THE MASTER RECORD CURRENTLY BEING BUILT OR
001930*    CARRIED FORWARD, SO PRODUCT-MASTER-RECORD (THE FD RECORD)
001940*    IS FREE TO BE OVERLAID BY THE NEXT READ WHILE THIS ONE IS
001950*    STILL BEING WRITTEN.
001960 01  WS-MASTER-WORK-RECORD.
001970     05  WM-PRODUCT-CODE         PIC X(20).
001980     05  WM-PRODUCT-NAME         PIC X(30).
001990     05  WM-DESCRIPTION          PIC X(40).
002000     05  WM-UNIT-OF-MEASURE      PIC X(10).
002010     05  WM-CURRENT-STOCK        PIC S9(08)V99.
002020     05  WM-UNIT-PRICE           PIC 9(08)V99.
002030     05  FILLER                  PIC X(02).
002040*
002050*    ALTERNATE VIEW USED BY 400-CHECK-DELETE-GUARD TO TEST
002060*    CURRENT-STOCK FOR NONZERO WITHOUT A SIGNED NUMERIC COMPARE
002070*    ON THE WHOLE COMBINED FIELD.
002080 01  WM-STOCK-ALT-VIEW REDEFINES WS-MASTER-WORK-RECORD.
002090     05  FILLER                  PIC X(100).
002100     05  WM-STOCK-WHOLE-TEST     PIC S9(08).
002110     05  WM-STOCK-DECIMAL-TEST   PIC 99.
002120     05  FILLER                  PIC X(20).
002130*-----------------------------------------------------------------
002140 01  AUDIT-REJECT-LINE.
002150     05  AR-LABEL                PIC X(10) VALUE "** REJECT ".
002160     05  AR-PRODUCT-TAG          PIC X(08) VALUE "PRODUCT ".
002170     05  AR-PRODUCT-CODE         PIC X(50).
002180     05  FILLER                  PIC X(01) VALUE SPACES.
002190     05  AR-REASON               PIC X(63).
002200*-----------------------------------------------------------------
002210 01  AUDIT-COUNTER-LINE.
002220     05  AC-LABEL                PIC X(30).
002230     05  AC-COUNT                PIC ZZZZZ9.
002240     05  FILLER                  PIC X(96).
002250******************************************************************
002260 PROCEDURE                   DIVISION.
002270*-----------------------------------------------------------------
002280* MAIN PROCEDURE
002290*-----------------------------------------------------------------
002300 100-PRODUCT-LOAD.
002310     PERFORM 200-INITIATE-PRODUCT-LOAD.
002320     PERFORM 200-PROCEED-PRODUCT-LOAD
002330             UNTIL WS-SOURCE-KEY = HIGH-VALUES
002340             AND   WS-MASTER-KEY = HIGH-VALUES.
002350     PERFORM 200-TERMINATE-PRODUCT-LOAD.
002360
002370     STOP RUN.
002380
002390******************************************************************
002400 200-INITIATE-PRODUCT-LOAD.
002410     PERFORM 300-OPEN-ALL-FILES.
002420     PERFORM 300-READ-SOURCE-FILE.
002430     PERFORM 300-READ-MASTER-FILE.
002440
002450*-----------------------------------------------------------------
002460* ONE STEP OF THE BALANCE-LINE MATCH.  LOWEST KEY MOVES; A TIE
002470* MOVES BOTH.
002480*-----------------------------------------------------------------
002490 200-PROCEED-PRODUCT-LOAD.
002500     IF      WS-SOURCE-KEY < WS-MASTER-KEY
002510             PERFORM 300-PROCESS-SOURCE-ONLY
002520     ELSE
002530     IF      WS-SOURCE-KEY = WS-MASTER-KEY
002540             PERFORM 300-PROCESS-MATCHED-PAIR
002550     ELSE
002560             PERFORM 300-PROCESS-MASTER-ONLY.
002570
002580*-----------------------------------------------------------------
002590 200-TERMINATE-PRODUCT-LOAD.
002600     PERFORM 300-PRINT-RUN-COUNTERS.
002610     PERFORM 300-CLOSE-ALL-FILES.
002620
002630******************************************************************
002640 300-OPEN-ALL-FILES.
002650     OPEN    INPUT   PRODUCT-SOURCE-FILE-IN
002660                     PRODUCT-MASTER-IN
002670             OUTPUT  PRODUCT-MASTER-OUT
002680                     AUDIT-LOG-OUT.
002690
002700*-----------------------------------------------------------------
002710 300-READ-SOURCE-FILE.
002720     READ    PRODUCT-SOURCE-FILE-IN
002730             AT END      MOVE "Y"          TO WS-SOURCE-EOF-SW
002740                         MOVE HIGH-VALUES   TO WS-SOURCE-KEY
002750             NOT AT END  ADD 1              TO WS-SOURCE-RECORDS-READ
002760                         PERFORM 400-NORMALIZE-SOURCE-KEY
002770                         MOVE WS-NORMALIZED-PRODUCT-CODE
002780                                            TO WS-SOURCE-KEY.
002790
002800*-----------------------------------------------------------------
002810 300-READ-MASTER-FILE.
002820     READ    PRODUCT-MASTER-IN
002830             AT END      MOVE "Y"          TO WS-MASTER-EOF-SW
002840                         MOVE HIGH-VALUES   TO WS-MASTER-KEY
002850             NOT AT END  ADD 1              TO WS-MASTER-RECORDS-READ
002860                         MOVE PM-PRODUCT-CODE TO WS-MASTER-KEY.
002870
002880*-----------------------------------------------------------------
002890* RE-JUSTIFIES THE FEED'S PRODUCT CODE LEFT, UPPERCASES IT, AND
002900* MOVES IT INTO THE MASTER-WIDTH KEY.  WHS-0349, WHS-0473.
002910*-----------------------------------------------------------------
002920 400-NORMALIZE-SOURCE-KEY.
002930     MOVE    SPACES              TO  WS-SOURCE-CODE-SHIFTED.
002940     MOVE    0                   TO  WS-LEADING-BLANKS.
002950     INSPECT PS-PRODUCT-CODE
002960             TALLYING WS-LEADING-BLANKS FOR LEADING SPACE.
002970     IF      WS-LEADING-BLANKS < 50
002980             MOVE    PS-PRODUCT-CODE
002990                     (WS-LEADING-BLANKS + 1 : 50 - WS-LEADING-BLANKS)
003000                                 TO  WS-SOURCE-CODE-SHIFTED.
003010     MOVE    WS-SOURCE-CODE-SHIFTED  TO  WS-NORMALIZED-PRODUCT-CODE.
003020     INSPECT WS-NORMALIZED-PRODUCT-CODE
003030             CONVERTING "abcdefghijklmnopqrstuvwxyz"
003040             TO         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003050
003060*-----------------------------------------------------------------
003070* A KEY WITH NO MASTER MATCH IS EITHER A NEW PRODUCT (ACTION A)
003080* OR AN UNKNOWN PRODUCT ON A DELETE REQUEST (ACTION D).
003090*-----------------------------------------------------------------
003100 300-PROCESS-SOURCE-ONLY.
003110     PERFORM 400-VALIDATE-CODE-AND-PRICE.
003120     IF      WS-LINE-VALID AND PS-ACTION-IS-DELETE
003130             MOVE "N"           TO WS-LINE-VALID-SW
003140             PERFORM 500-WRITE-UNKNOWN-DELETE-REJECT.
003150     IF      WS-LINE-VALID AND PS-ACTION-IS-ADD-OR-CHANGE
003160             AND WS-NORMALIZED-PRODUCT-CODE = WS-LAST-ADDED-CODE
003170             MOVE "N"           TO WS-LINE-VALID-SW
003180             PERFORM 500-WRITE-DUPLICATE-CODE-REJECT.
003190     IF      WS-LINE-VALID
003200             PERFORM 400-BUILD-NEW-MASTER-ENTRY
003210             PERFORM 400-WRITE-MASTER-WORK-RECORD
003220             MOVE    WS-NORMALIZED-PRODUCT-CODE TO WS-LAST-ADDED-CODE
003230             ADD     1          TO WS-PRODUCTS-ADDED
003240     ELSE
003250             ADD     1          TO WS-LINES-REJECTED.
003260     PERFORM 300-READ-SOURCE-FILE.
003270
003280*-----------------------------------------------------------------
003290* KEYS TIE - THE FEED LINE APPLIES AGAINST THE EXISTING MASTER
003300* RECORD, EITHER AS A CHANGE OR A DELETE.
003310*-----------------------------------------------------------------
003320 300-PROCESS-MATCHED-PAIR.
003330     MOVE    PRODUCT-MASTER-RECORD  TO  WS-MASTER-WORK-RECORD.
003340     PERFORM 400-VALIDATE-CODE-AND-PRICE.
003350     IF      WS-LINE-VALID AND PS-ACTION-IS-DELETE
003360             PERFORM 400-CHECK-DELETE-GUARD.
003370     IF      WS-LINE-VALID AND PS-ACTION-IS-DELETE
003380             ADD     1          TO WS-PRODUCTS-DELETED
003390     ELSE
003400     IF      WS-LINE-VALID
003410             PERFORM 400-APPLY-CHANGE-TO-MASTER
003420             PERFORM 400-WRITE-MASTER-WORK-RECORD
003430             ADD     1          TO WS-PRODUCTS-CHANGED
003440     ELSE
003450             PERFORM 400-WRITE-MASTER-WORK-RECORD
003460             ADD     1          TO WS-PRODUCTS-CARRIED
003470             ADD     1          TO WS-LINES-REJECTED.
003480     PERFORM 300-READ-SOURCE-FILE.
003490     PERFORM 300-READ-MASTER-FILE.
003500
003510*-----------------------------------------------------------------
003520* NO FEED LINE FOR THIS PRODUCT - CARRY THE MASTER RECORD
003530* FORWARD UNCHANGED.
003540*-----------------------------------------------------------------
003550 300-PROCESS-MASTER-ONLY.
003560     MOVE    PRODUCT-MASTER-RECORD  TO  WS-MASTER-WORK-RECORD.
003570     PERFORM 400-WRITE-MASTER-WORK-RECORD.
003580     ADD     1              TO  WS-PRODUCTS-CARRIED.
003590     PERFORM 300-READ-MASTER-FILE.
003600
003610*-----------------------------------------------------------------
003620* CASCADE OF CHECKS - CODE LENGTH/BLANK, THEN PRICE.  UNIT-OF-
003630* MEASURE HAS NO REJECT, IT JUST DEFAULTS - SEE 400-APPLY-
003640* CHANGE-TO-MASTER / 400-BUILD-NEW-MASTER-ENTRY.
003650*-----------------------------------------------------------------
003660 400-VALIDATE-CODE-AND-PRICE.
003670     MOVE    "Y"                 TO  WS-LINE-VALID-SW.
003680     IF      WS-CODE-FIRST-CHAR = SPACE
003690             MOVE "N"            TO  WS-LINE-VALID-SW
003700             PERFORM 500-WRITE-BLANK-CODE-REJECT.
003710     IF      WS-LINE-VALID
003720             MOVE 0              TO  WS-CODE-LENGTH
003730             INSPECT WS-NORMALIZED-PRODUCT-CODE
003740                     TALLYING WS-CODE-LENGTH
003750                     FOR CHARACTERS BEFORE INITIAL SPACE
003760             IF  WS-CODE-LENGTH < 3
003770                 MOVE "N"        TO  WS-LINE-VALID-SW
003780                 PERFORM 500-WRITE-SHORT-CODE-REJECT.
003790     IF      WS-LINE-VALID AND PS-ACTION-IS-ADD-OR-CHANGE
003800             IF  PS-PRICE-SIGN-TEST < 0
003810                 MOVE "N"        TO  WS-LINE-VALID-SW
003820                 PERFORM 500-WRITE-NEGATIVE-PRICE-REJECT.
003830
003840*-----------------------------------------------------------------
003850 400-BUILD-NEW-MASTER-ENTRY.
003860     MOVE    SPACES              TO  WS-MASTER-WORK-RECORD.
003870     MOVE    WS-NORMALIZED-PRODUCT-CODE TO WM-PRODUCT-CODE.
003880     MOVE    PS-PRODUCT-NAME     TO  WM-PRODUCT-NAME.
003890     MOVE    PS-DESCRIPTION      TO  WM-DESCRIPTION.
003900     PERFORM 400-DEFAULT-UOM.
003910     MOVE    ZERO                TO  WM-CURRENT-STOCK.
003920     MOVE    PS-UNIT-PRICE       TO  WM-UNIT-PRICE.
003930
003940*-----------------------------------------------------------------
003950* CURRENT-STOCK IS NOT TOUCHED - IT CARRIES FORWARD FROM THE
003960* EXISTING MASTER RECORD ALREADY MOVED INTO WS-MASTER-WORK-
003970* RECORD BY 300-PROCESS-MATCHED-PAIR.
003980*-----------------------------------------------------------------
003990 400-APPLY-CHANGE-TO-MASTER.
004000     MOVE    PS-PRODUCT-NAME     TO  WM-PRODUCT-NAME.
004010     MOVE    PS-DESCRIPTION      TO  WM-DESCRIPTION.
004020     PERFORM 400-DEFAULT-UOM.
004030     MOVE    PS-UNIT-PRICE       TO  WM-UNIT-PRICE.
004040
004050*-----------------------------------------------------------------
004060 400-DEFAULT-UOM.
004070     IF      PS-UNIT-OF-MEASURE = SPACES
004080             MOVE "PCS"          TO  WM-UNIT-OF-MEASURE
004090     ELSE
004100             MOVE PS-UNIT-OF-MEASURE TO WM-UNIT-OF-MEASURE.
004110
004120*-----------------------------------------------------------------
004130* WHS-0362 - A PRODUCT MAY NOT BE DELETED WHILE STOCK ON HAND
004140* IS ANYTHING OTHER THAN ZERO.
004150*-----------------------------------------------------------------
004160 400-CHECK-DELETE-GUARD.
004170     IF      NOT (WM-STOCK-WHOLE-TEST = 0 AND WM-STOCK-DECIMAL-TEST = 0)
004180             MOVE "N"            TO  WS-LINE-VALID-SW
004190             PERFORM 500-WRITE-DELETE-GUARD-REJECT.
004200
004210*-----------------------------------------------------------------
004220 400-WRITE-MASTER-WORK-RECORD.
004230     WRITE   PRODUCT-MASTER-OUT-RECORD FROM WS-MASTER-WORK-RECORD.
004240
004250*-----------------------------------------------------------------
004260* REJECT-WRITER PARAGRAPHS
004270*-----------------------------------------------------------------
004280 500-WRITE-BLANK-CODE-REJECT.
004290     MOVE    SPACES              TO  AUDIT-REJECT-LINE.
004300     MOVE    PS-PRODUCT-CODE     TO  AR-PRODUCT-CODE.
004310     MOVE    "PRODUCT CODE IS BLANK"     TO  AR-REASON.
004320     WRITE   AUDIT-LOG-RECORD    FROM AUDIT-REJECT-LINE.
004330
004340*-----------------------------------------------------------------
004350 500-WRITE-SHORT-CODE-REJECT.
004360     MOVE    SPACES              TO  AUDIT-REJECT-LINE.
004370     MOVE    PS-PRODUCT-CODE     TO  AR-PRODUCT-CODE.
004380     MOVE    "PRODUCT CODE MUST BE AT LEAST 3 CHARACTERS"
004390                                 TO  AR-REASON.
004400     WRITE   AUDIT-LOG-RECORD    FROM AUDIT-REJECT-LINE.
004410
004420*-----------------------------------------------------------------
004430 500-WRITE-NEGATIVE-PRICE-REJECT.
004440     MOVE    SPACES              TO  AUDIT-REJECT-LINE.
004450     MOVE    PS-PRODUCT-CODE     TO  AR-PRODUCT-CODE.
004460     MOVE    "UNIT PRICE MAY NOT BE NEGATIVE"
004470                                 TO  AR-REASON.
004480     WRITE   AUDIT-LOG-RECORD    FROM AUDIT-REJECT-LINE.
004490
004500*-----------------------------------------------------------------
004510 500-WRITE-UNKNOWN-DELETE-REJECT.
004520     MOVE    SPACES              TO  AUDIT-REJECT-LINE.
004530     MOVE    PS-PRODUCT-CODE     TO  AR-PRODUCT-CODE.
004540     MOVE    "DELETE REQUESTED FOR A PRODUCT NOT ON THE MASTER"
004550                                 TO  AR-REASON.
004560     WRITE   AUDIT-LOG-RECORD    FROM AUDIT-REJECT-LINE.
004570
004580*-----------------------------------------------------------------
004590 500-WRITE-DELETE-GUARD-REJECT.
004600     MOVE    SPACES              TO  AUDIT-REJECT-LINE.
004610     MOVE    PS-PRODUCT-CODE     TO  AR-PRODUCT-CODE.
004620     MOVE    "PRODUCT HAS NONZERO STOCK ON HAND - NOT DELETED"
004630                                 TO  AR-REASON.
004640     WRITE   AUDIT-LOG-RECORD    FROM AUDIT-REJECT-LINE.
004650
004660*-----------------------------------------------------------------
004670 500-WRITE-DUPLICATE-CODE-REJECT.
004680     MOVE    SPACES              TO  AUDIT-REJECT-LINE.
004690     MOVE    PS-PRODUCT-CODE     TO  AR-PRODUCT-CODE.
004700     MOVE    "PRODUCT CODE ALREADY ADDED BY THIS FEED"
004710                                 TO  AR-REASON.
004720     WRITE   AUDIT-LOG-RECORD    FROM AUDIT-REJECT-LINE.
004730
004740*-----------------------------------------------------------------
004750 300-PRINT-RUN-COUNTERS.
004760     MOVE    SPACES                      TO  AUDIT-COUNTER-LINE.
004770     MOVE    "SOURCE RECORDS READ......."  TO AC-LABEL.
004780     MOVE    WS-SOURCE-RECORDS-READ      TO  AC-COUNT.
004790     WRITE   AUDIT-LOG-RECORD            FROM AUDIT-COUNTER-LINE.
004800     MOVE    "PRODUCTS ADDED............"  TO AC-LABEL.
004810     MOVE    WS-PRODUCTS-ADDED           TO  AC-COUNT.
004820     WRITE   AUDIT-LOG-RECORD            FROM AUDIT-COUNTER-LINE.
004830     MOVE    "PRODUCTS CHANGED.........."  TO AC-LABEL.
004840     MOVE    WS-PRODUCTS-CHANGED         TO  AC-COUNT.
004850     WRITE   AUDIT-LOG-RECORD            FROM AUDIT-COUNTER-LINE.
004860     MOVE    "PRODUCTS DELETED.........."  TO AC-LABEL.
004870     MOVE    WS-PRODUCTS-DELETED         TO  AC-COUNT.
004880     WRITE   AUDIT-LOG-RECORD            FROM AUDIT-COUNTER-LINE.
004890     MOVE    "PRODUCTS CARRIED FORWARD.."  TO AC-LABEL.
004900     MOVE    WS-PRODUCTS-CARRIED         TO  AC-COUNT.
004910     WRITE   AUDIT-LOG-RECORD            FROM AUDIT-COUNTER-LINE.
004920     MOVE    "FEED LINES REJECTED......."  TO AC-LABEL.
004930     MOVE    WS-LINES-REJECTED           TO  AC-COUNT.
004940     WRITE   AUDIT-LOG-RECORD            FROM AUDIT-COUNTER-LINE.
004950
004960*-----------------------------------------------------------------
004970 300-CLOSE-ALL-FILES.
004980     CLOSE   PRODUCT-SOURCE-FILE-IN
004990             PRODUCT-MASTER-IN
005000             PRODUCT-MASTER-OUT
005010             AUDIT-LOG-OUT.
