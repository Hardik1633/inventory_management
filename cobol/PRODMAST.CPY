000100******************************************************************
000200*                                                                *
000300*    P R O D M A S T . C P Y                                    *
000400*                                                                *
000500*    PRODUCT MASTER RECORD LAYOUT - STOCK KEEPING ITEM MASTER    *
000600*    ONE ENTRY PER PRODUCT CODE.  FILE IS MAINTAINED IN          *
000700*    ASCENDING PRODUCT-CODE SEQUENCE BY PRODUCT-LOAD AND         *
000800*    REWRITTEN IN THE SAME SEQUENCE BY STOCK-POST.               *
000900*                                                                *
001000*    RECORD LENGTH..... 122 BYTES                                *
001100*                                                                *
001200*------------------------------------------------------------------
001300*    CHANGE LOG                                                  *
001400*    DATE       BY   REQUEST    DESCRIPTION                      *
001500*    ---------- ---- ---------- -------------------------------  *
001600*    11/24/1987 AKM  WHS-0114   ORIGINAL COPYBOOK - PART MASTER   *
001700*    03/09/1991 EJS  WHS-0288   ADDED DESCRIPTION AND UOM FIELDS  *
001800*    07/17/1996 KLD  WHS-0407   WIDENED PRODUCT-CODE TO 20 (WAS   *
001900*                               A 12 BYTE PART NUMBER)            *
002000*    01/06/1999 NRC  WHS-Y2K1   CONFIRMED NO 2-DIGIT YEAR FIELDS  *
002100*                               IN THIS RECORD - NO CHANGE MADE   *
002200*------------------------------------------------------------------
002300 01  PRODUCT-MASTER-RECORD.
002400     05  PM-PRODUCT-CODE            PIC X(20).
002500     05  PM-PRODUCT-NAME             PIC X(30).
002600     05  PM-DESCRIPTION              PIC X(40).
002700     05  PM-UNIT-OF-MEASURE          PIC X(10).
002800*        UNIT-OF-MEASURE DEFAULTS TO "PCS" WHEN THE FEED SUPPLIES
002900*        BLANKS - SEE PRODUCT-LOAD, PARAGRAPH 400-DEFAULT-UOM.
003000     05  PM-CURRENT-STOCK            PIC S9(8)V99.
003100*        SYSTEM MAINTAINED - NEVER SET DIRECTLY BY PRODUCT-LOAD.
003200*        MOVES ONLY THROUGH STOCK-POST 400-POST-ONE-DETAIL-LINE
003300*        AND 400-REVERSE-ONE-DETAIL-LINE.
003400     05  PM-UNIT-PRICE               PIC 9(8)V99.
003500     05  FILLER                      PIC X(02).
003600*
003700*    ALTERNATE VIEW OF THE PRICE FIELD USED WHEN 400-VALIDATE-
003800*    AND-NORMALIZE (PRODUCT-LOAD) NEEDS TO TEST FOR AN ALL-ZERO
003900*    INCOMING PRICE WITHOUT DISTURBING THE PACKED-LOOKING PIC
004000*    9(8)V99 ITEM ABOVE.
004100 01  PM-UNIT-PRICE-ALT-VIEW REDEFINES PRODUCT-MASTER-RECORD.
004200     05  FILLER                      PIC X(110).
004300     05  PM-PRICE-WHOLE-PART         PIC 9(08).
004400     05  PM-PRICE-DECIMAL-PART       PIC 99.
004500     05  FILLER                      PIC X(02).
