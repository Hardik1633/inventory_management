000010******************************************************************
000020*                                                                *
000030*    T R A N H D R . C P Y                                      *
000040*                                                                *
000050*    TRANSACTION HEADER RECORD LAYOUT - ONE PER PURCHASE, SALE,  *
000060*    RETURN OR ADJUSTMENT TRANSACTION.  DETAIL LINES FOR THE     *
000070*    TRANSACTION FOLLOW IN TRANDTL.CPY, GROUPED UNDER THE SAME   *
000080*    TH-TRANSACTION-ID.                                          *
000090*                                                                *
000100*    RECORD LENGTH..... 101 BYTES.  NOTE - THE FIELDS BELOW      *
000110*    ACCOUNT FOR THE FULL 101 BYTES OF THE CONTRACTED RECORD;    *
000120*    UNLIKE THE OTHER RECORDS IN THIS SUITE THERE IS NO SPARE    *
000130*    FILLER BYTE TO PAD OUT TO THE RECORD LENGTH.                *
000140*                                                                *
000150*------------------------------------------------------------------
000160*    CHANGE LOG                                                  *
000170*    DATE       BY   REQUEST    DESCRIPTION                      *
000180*    ---------- ---- ---------- -------------------------------  *
000190*    11/24/1987 AKM  WHS-0114   ORIGINAL COPYBOOK                 *
000200*    03/09/1991 EJS  WHS-0288   ADDED REFERENCE-NUMBER, CREATED-  *
000210*                               BY AND NOTES FOR THE NEW BATCH    *
000220*                               POSTING ENGINE                   *
000230*    01/06/1999 NRC  WHS-Y2K1   TRANSACTION-DATE CARRIES A 4-     *
000240*                               DIGIT YEAR - NO CHANGE MADE       *
000250*    04/17/2003 GAT  WHS-0476   REMOVED THE CENTURY/YEAR/MONTH/   *
000260*                               DAY BROKEN-DOWN VIEW OF THE       *
000270*                               TRANSACTION DATE - NEITHER        *
000280*                               REPORT PROGRAM EVER PICKED IT     *
000290*                               APART THAT WAY, THEY BOTH EDIT    *
000300*                               THE 8-DIGIT DATE DIRECTLY WITH A  *
000310*                               SLASH-EDIT PICTURE                *
000320*------------------------------------------------------------------
000330 01  TRANSACTION-HEADER-RECORD.
000340     05  TH-TRANSACTION-ID           PIC 9(08).
000350     05  TH-TRANSACTION-DATE         PIC 9(08).
000360*        FORMAT IS CCYYMMDD.
000370     05  TH-TRANSACTION-TYPE         PIC X(10).
000380         88  TH-TYPE-IS-PURCHASE         VALUE "PURCHASE  ".
000390         88  TH-TYPE-IS-SALE             VALUE "SALE      ".
000400         88  TH-TYPE-IS-RETURN           VALUE "RETURN    ".
000410         88  TH-TYPE-IS-ADJUSTMENT       VALUE "ADJUSTMENT".
000420     05  TH-REFERENCE-NUMBER         PIC X(20).
000430     05  TH-CREATED-BY               PIC X(15).
000440     05  TH-NOTES                    PIC X(40).
