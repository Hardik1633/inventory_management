000010******************************************************************
000020*                                                                *
000030*   I N V M R P T                                                *
000040*                                                                *
000050*   INVENTORY STOCK REPORT.  RE-WALKS THE TRANSACTION FILES TO   *
000060*   ACCUMULATE TOTAL-IN AND TOTAL-OUT PER PRODUCT, THEN PRINTS   *
000070*   ONE LINE PER PRODUCT IN PRODUCT-CODE ORDER WITH ON-HAND      *
000080*   VALUE, ENDING WITH THE GRAND TOTAL INVENTORY VALUE.          *
000090*                                                                *
000100*   USED FILES                                                  *
000110*      PRODUCT-MASTER-IN     - PRODUCT MASTER, CODE SEQUENCE     *
000120*      TRANSACTION-FILE-IN   - TRANSACTION HEADERS, ID SEQUENCE  *
000130*      TRANSACTION-DETAIL-FILE-IN - DETAIL LINES UNDER HEADER ID *
000140*      INVENTORY-REPORT-OUT  - PRINTED INVENTORY REPORT          *
000150*                                                                *
000160******************************************************************
000170 IDENTIFICATION              DIVISION.
000180*-----------------------------------------------------------------
000190 PROGRAM-ID.                 INVENTORY-REPORT.
000200 AUTHOR.                     A K MARSH.
000210 INSTALLATION.               WAREHOUSE SYSTEMS - INVENTORY CONTROL.
000220 DATE-WRITTEN.               11/24/1987.
000230 DATE-COMPILED.
000240 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL USE
000250                             ONLY.  DO NOT RELEASE OUTSIDE
000260                             WAREHOUSE SYSTEMS.
000270*-----------------------------------------------------------------
000280*    CHANGE LOG
000290*    DATE       BY   REQUEST    DESCRIPTION
000300*    ---------- ---- ---------- -------------------------------
000310*    11/24/1987 AKM  WHS-0114   ORIGINAL VERSION - PRINTED FROM
000320*                               THE PART MASTER AND SUPPLIER
000330*                               FILE ONLY, PLUS A SEPARATE
000340*                               REORDER-POINT REPORT
000350*    03/09/1991 EJS  WHS-0288   DROPPED THE REORDER REPORT (NO
000360*                               LONGER STOCKED BY SUPPLIER) -
000370*                               ADDED THE TOTAL-IN/TOTAL-OUT
000380*                               COLUMNS, COMPUTED FROM THE
000390*                               TRANSACTION FILES
000400*    09/02/1992 BSK  WHS-0349   STOCK-VALUE NOW ROUNDED THROUGH
000410*                               VALUE-CALC INSTEAD OF A LOCAL
000420*                               COMPUTE
000430*    07/17/1996 KLD  WHS-0407   WIDENED PRODUCT-CODE TO 20 -
000440*                               DETAIL LINE AND HEADINGS
000450*                               REALIGNED
000460*    01/06/1999 NRC  WHS-Y2K1   REPORT TITLE DATE CONFIRMED 4-
000470*                               DIGIT YEAR
000480*    08/30/2001 GAT  WHS-0455   PAGE-BREAK LINE COUNT RAISED
000490*                               FROM 10 TO 40 TO MATCH THE
000500*                               NARROWER 6 LPI PRINT TRAIN
000510*    04/17/2003 GAT  WHS-0475   RT-GRAND-TOTAL ONLY EDITED 10
000520*                               INTEGER DIGITS BUT WS-GRAND-
000530*                               TOTAL-VALUE WAS WIDENED TO 13
000540*                               BACK UNDER WHS-0349 - A SHOP
000550*                               WITH ENOUGH PRODUCTS ON THE
000560*                               MASTER COULD RUN THE GRAND TOTAL
000570*                               PAST 9,999,999,999.99 AND HAVE
000580*                               IT PRINT WRONG WITH NO INDICATION
000590*                               ANYTHING WAS TRUNCATED.  WIDENED
000600*                               THE EDITED FIELD TO MATCH
000610*-----------------------------------------------------------------
000620 ENVIRONMENT                 DIVISION.
000630*-----------------------------------------------------------------
000640 CONFIGURATION               SECTION.
000650 SOURCE-COMPUTER.            IBM-4381.
000660 OBJECT-COMPUTER.            IBM-4381.
000670 SPECIAL-NAMES.
000680     C01 IS TOP-OF-FORM.
000690*-----------------------------------------------------------------
000700 INPUT-OUTPUT                SECTION.
000710 FILE-CONTROL.
000720     SELECT  PRODUCT-MASTER-IN
000730             ASSIGN TO PRODIN
000740             ORGANIZATION IS SEQUENTIAL
000750             FILE STATUS IS WS-PRODIN-STATUS.
000760
000770     SELECT  TRANSACTION-FILE-IN
000780             ASSIGN TO TRANHDR
000790             ORGANIZATION IS SEQUENTIAL
000800             FILE STATUS IS WS-TRANHDR-STATUS.
000810
000820     SELECT  TRANSACTION-DETAIL-FILE-IN
000830             ASSIGN TO TRANDTL
000840             ORGANIZATION IS SEQUENTIAL
000850             FILE STATUS IS WS-TRANDTL-STATUS.
000860
000870     SELECT  INVENTORY-REPORT-OUT
000880             ASSIGN TO INVRPT
000890             ORGANIZATION IS SEQUENTIAL
000900             FILE STATUS IS WS-INVRPT-STATUS.
000910******************************************************************
000920 DATA                        DIVISION.
000930*-----------------------------------------------------------------
000940 FILE                        SECTION.
000950 FD  PRODUCT-MASTER-IN
000960     RECORD CONTAINS 122 CHARACTERS
000970     DATA RECORD IS PRODUCT-MASTER-RECORD.
000980     COPY "PRODMAST.CPY".
000990
001000 FD  TRANSACTION-FILE-IN
001010     RECORD CONTAINS 101 CHARACTERS
001020     DATA RECORD IS TRANSACTION-HEADER-RECORD.
001030     COPY "TRANHDR.CPY".
001040
001050 FD  TRANSACTION-DETAIL-FILE-IN
001060     RECORD CONTAINS 61 CHARACTERS
001070     DATA RECORD IS TRANSACTION-DETAIL-RECORD.
001080     COPY "TRANDTL.CPY".
001090
001100 FD  INVENTORY-REPORT-OUT
001110     RECORD CONTAINS 132 CHARACTERS
001120     DATA RECORD IS INVENTORY-REPORT-LINE.
001130 01  INVENTORY-REPORT-LINE       PIC X(132).
001140*-----------------------------------------------------------------
001150 WORKING-STORAGE             SECTION.
001160*-----------------------------------------------------------------
001170 01  FILE-STATUS-AREAS.
001180     05  WS-PRODIN-STATUS        PIC X(02).
001190     05  WS-TRANHDR-STATUS       PIC X(02).
001200     05  WS-TRANDTL-STATUS       PIC X(02).
001210     05  WS-INVRPT-STATUS        PIC X(02).
001220     05  FILLER                  PIC X(02).
001230*-----------------------------------------------------------------
001240 01  SWITCHES-AND-COUNTERS.
001250     05  WS-MASTER-EOF-SW        PIC X(01) VALUE "N".
001260         88  WS-MASTER-EOF                 VALUE "Y".
001270     05  WS-HEADER-EOF-SW        PIC X(01) VALUE "N".
001280         88  WS-HEADER-EOF                 VALUE "Y".
001290     05  WS-DETAIL-EOF-SW        PIC X(01) VALUE "N".
001300         88  WS-DETAIL-EOF                 VALUE "Y".
001310     05  WS-TABLE-COUNT          PIC 9(04) COMP VALUE ZERO.
001320     05  WS-TABLE-IDX            PIC 9(04) COMP VALUE ZERO.
001330     05  WS-LINE-COUNT           PIC 9(04) COMP VALUE ZERO.
001340     05  WS-PRODUCTS-PRINTED     PIC 9(04) COMP VALUE ZERO.
001350     05  FILLER                  PIC X(02).
001360*-----------------------------------------------------------------
001370*    PRODUCT TABLE - ONE ENTRY PER PRODUCT, LOADED FROM PRODUCT-
001380*    MASTER-IN IN ASCENDING CODE SEQUENCE, THEN ADDED TO AS THE
001390*    TRANSACTION FILES ARE RE-WALKED.
001400 01  PRODUCT-TABLE.
001410     05  PT-ENTRY OCCURS 2000 TIMES
001420             ASCENDING KEY IS PT-PRODUCT-CODE
001430             INDEXED BY PT-IDX.
001440         10  PT-PRODUCT-CODE     PIC X(20).
001450         10  PT-PRODUCT-NAME     PIC X(30).
001460         10  PT-UNIT-OF-MEASURE  PIC X(10).
001470         10  PT-CURRENT-STOCK    PIC S9(8)V99.
001480         10  PT-UNIT-PRICE       PIC 9(8)V99.
001490         10  PT-TOTAL-IN         PIC S9(8)V99.
001500         10  PT-TOTAL-OUT        PIC S9(8)V99.
001510         10  FILLER              PIC X(02).
001520*
001530*    ALTERNATE VIEW OF ONE TABLE ENTRY USED BY 400-PRINT-ONE-
001540*    PRODUCT-LINE TO TEST FOR AN UNMOVED PRODUCT (BOTH
001550*    ACCUMULATORS STILL ZERO) WITHOUT AN OR'D NUMERIC COMPARE.
001560 01  PT-MOVEMENT-ALT-VIEW REDEFINES PRODUCT-TABLE.
001570     05  PT-MOVE-ENTRY OCCURS 2000 TIMES INDEXED BY PT-MOVE-IDX.
001580         10  FILLER              PIC X(74).
001590         10  PT-MOVE-TEST        PIC S9(16)V9999.
001600*-----------------------------------------------------------------
001610 01  WS-VALUATION-AREAS.
001620     05  WS-VC-MULTIPLICAND      PIC S9(8)V99.
001630     05  WS-VC-MULTIPLIER        PIC S9(8)V99.
001640     05  WS-VC-RESULT            PIC S9(10)V99.
001650     05  WS-STOCK-VALUE          PIC S9(10)V99.
001660     05  WS-GRAND-TOTAL-VALUE    PIC S9(13)V99 VALUE ZERO.
001670*
001680*    ALTERNATE VIEW OF THE GRAND TOTAL USED TO DETECT AN ALL-
001690*    ZERO INVENTORY (EMPTY MASTER) BEFORE THE FOOTER IS PRINTED.
001700 01  WS-GRAND-TOTAL-BROKEN REDEFINES WS-GRAND-TOTAL-VALUE.
001710     05  WS-GT-WHOLE             PIC S9(13).
001720     05  WS-GT-DECIMAL           PIC 99.
001730*-----------------------------------------------------------------
001740*    REPORT DATE AND DAY-OF-WEEK NAME FOR THE TITLE LINE - HOUSE
001750*    HABIT CARRIED FORWARD FROM THE ORIGINAL PART-MASTER REPORT.
001760 01  WS-DAY-NAME-TABLE.
001770     05  FILLER                  PIC X(09) VALUE "MONDAY".
001780     05  FILLER                  PIC X(09) VALUE "TUESDAY".
001790     05  FILLER                  PIC X(09) VALUE "WEDNESDAY".
001800     05  FILLER                  PIC X(09) VALUE "THURSDAY".
001810     05  FILLER                  PIC X(09) VALUE "FRIDAY".
001820     05  FILLER                  PIC X(09) VALUE "SATURDAY".
001830     05  FILLER                  PIC X(09) VALUE "SUNDAY".
001840 01  WS-DAY-TABLE REDEFINES WS-DAY-NAME-TABLE.
001850     05  WS-WEEKDAY-NAME         PIC X(09) OCCURS 7 TIMES.
001860
001870 01  WS-CURRENT-DATE.
001880     05  WS-CUR-YEAR             PIC 9(04).
001890     05  WS-CUR-MONTH            PIC 9(02).
001900     05  WS-CUR-DAY              PIC 9(02).
001910 01  WS-DAY-OF-WEEK-IN           PIC 9(01).
001920*-----------------------------------------------------------------
001930 01  RPT-TITLE-LINE.
001940     05  FILLER                  PIC X(09) VALUE SPACES.
001950     05  FILLER                  PIC X(28)
001960                                 VALUE "INVENTORY STOCK REPORT FOR (".
001970     05  RT-DAY-NAME             PIC X(09).
001980     05  FILLER                  PIC X(01) VALUE SPACES.
001990     05  RT-YEAR                 PIC 9(04).
002000     05  FILLER                  PIC X(01) VALUE "/".
002010     05  RT-MONTH                PIC 9(02).
002020     05  FILLER                  PIC X(01) VALUE "/".
002030     05  RT-DAY                  PIC 9(02).
002040     05  FILLER                  PIC X(01) VALUE ")".
002050     05  FILLER                  PIC X(65) VALUE SPACES.
002060*-----------------------------------------------------------------
002070 01  RPT-COLUMN-HEADING.
002080     05  FILLER                  PIC X(01) VALUE SPACES.
002090     05  FILLER                  PIC X(21) VALUE "PRODUCT CODE".
002100     05  FILLER                  PIC X(31) VALUE "PRODUCT NAME".
002110     05  FILLER                  PIC X(05) VALUE "UOM".
002120     05  FILLER                  PIC X(14) VALUE "TOTAL IN".
002130     05  FILLER                  PIC X(14) VALUE "TOTAL OUT".
002140     05  FILLER                  PIC X(15) VALUE "ON HAND".
002150     05  FILLER                  PIC X(14) VALUE "UNIT PRICE".
002160     05  FILLER                  PIC X(17) VALUE "STOCK VALUE".
002170*-----------------------------------------------------------------
002180 01  RPT-DETAIL-LINE.
002190     05  FILLER                  PIC X(01) VALUE SPACES.
002200     05  RD-PRODUCT-CODE         PIC X(20).
002210     05  FILLER                  PIC X(01) VALUE SPACES.
002220     05  RD-PRODUCT-NAME         PIC X(30).
002230     05  FILLER                  PIC X(01) VALUE SPACES.
002240     05  RD-UOM                  PIC X(10).
002250     05  RD-TOTAL-IN             PIC ZZ,ZZZ,ZZ9.99.
002260     05  FILLER                  PIC X(01) VALUE SPACES.
002270     05  RD-TOTAL-OUT            PIC ZZ,ZZZ,ZZ9.99.
002280     05  FILLER                  PIC X(01) VALUE SPACES.
002290     05  RD-CURRENT-STOCK        PIC ZZ,ZZZ,ZZ9.99-.
002300     05  FILLER                  PIC X(01) VALUE SPACES.
002310     05  RD-UNIT-PRICE           PIC ZZ,ZZZ,ZZ9.99.
002320     05  FILLER                  PIC X(01) VALUE SPACES.
002330     05  RD-STOCK-VALUE          PIC Z,ZZZ,ZZZ,ZZ9.99.
002340*-----------------------------------------------------------------
002350 01  RPT-TOTAL-LINE.
002360     05  FILLER                  PIC X(02) VALUE SPACES.
002370     05  FILLER                  PIC X(24) VALUE "GRAND TOTAL INVENTORY VALUE".
002380     05  RT-GRAND-TOTAL          PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
002390     05  FILLER                  PIC X(83) VALUE SPACES.
002400*-----------------------------------------------------------------
002410 01  RPT-FOOTER-LINE.
002420     05  FILLER                  PIC X(02) VALUE SPACES.
002430     05  RF-LABEL                PIC X(30).
002440     05  RF-COUNT                PIC ZZZZ9.
002450     05  FILLER                  PIC X(94) VALUE SPACES.
002460******************************************************************
002470 PROCEDURE                   DIVISION.
002480*-----------------------------------------------------------------
002490* MAIN PROCEDURE
002500*-----------------------------------------------------------------
002510 100-INVENTORY-REPORT.
002520     PERFORM 200-INITIATE-INVENTORY-REPORT.
002530     PERFORM 200-ACCUMULATE-MOVEMENTS UNTIL WS-HEADER-EOF.
002540     PERFORM 200-PRINT-INVENTORY-REPORT.
002550     PERFORM 200-TERMINATE-INVENTORY-REPORT.
002560
002570     STOP RUN.
002580
002590******************************************************************
002600 200-INITIATE-INVENTORY-REPORT.
002610     PERFORM 300-OPEN-ALL-FILES.
002620     PERFORM 300-LOAD-PRODUCT-TABLE.
002630     PERFORM 300-READ-HEADER-FILE.
002640     PERFORM 300-READ-DETAIL-FILE.
002650     PERFORM 300-PRINT-REPORT-TITLE.
002660     PERFORM 300-PRINT-COLUMN-HEADING.
002670
002680*-----------------------------------------------------------------
002690* ONE HEADER'S GROUP OF DETAIL LINES, ACCUMULATING INTO THE
002700* PRODUCT TABLE. IGNORES HEADER/LINE VALIDITY - STOCK-POST HAS
002710* ALREADY REJECTED BAD LINES, AND A LINE THAT NEVER POSTED
002720* SHOULD NOT COUNT AS A MOVEMENT HERE EITHER, SO AN UNKNOWN
002730* PRODUCT CODE IS SIMPLY SKIPPED (SEARCH ALL AT END).
002740*-----------------------------------------------------------------
002750 200-ACCUMULATE-MOVEMENTS.
002760     PERFORM 300-PROCESS-ONE-HEADER-GROUP.
002770     PERFORM 300-READ-HEADER-FILE.
002780
002790*-----------------------------------------------------------------
002800 200-TERMINATE-INVENTORY-REPORT.
002810     PERFORM 300-CLOSE-ALL-FILES.
002820
002830******************************************************************
002840 300-OPEN-ALL-FILES.
002850     OPEN    INPUT   PRODUCT-MASTER-IN
002860                     TRANSACTION-FILE-IN
002870                     TRANSACTION-DETAIL-FILE-IN
002880             OUTPUT  INVENTORY-REPORT-OUT.
002890
002900*-----------------------------------------------------------------
002910 300-LOAD-PRODUCT-TABLE.
002920     PERFORM 400-READ-MASTER-RECORD.
002930     PERFORM 400-BUILD-TABLE-ENTRY UNTIL WS-MASTER-EOF.
002940
002950*-----------------------------------------------------------------
002960 400-READ-MASTER-RECORD.
002970     READ    PRODUCT-MASTER-IN
002980             AT END      MOVE "Y" TO WS-MASTER-EOF-SW.
002990
003000*-----------------------------------------------------------------
003010 400-BUILD-TABLE-ENTRY.
003020     ADD     1                       TO  WS-TABLE-COUNT.
003030     MOVE    PM-PRODUCT-CODE         TO  PT-PRODUCT-CODE(WS-TABLE-COUNT).
003040     MOVE    PM-PRODUCT-NAME         TO  PT-PRODUCT-NAME(WS-TABLE-COUNT).
003050     MOVE    PM-UNIT-OF-MEASURE      TO  PT-UNIT-OF-MEASURE(WS-TABLE-COUNT).
003060     MOVE    PM-CURRENT-STOCK        TO  PT-CURRENT-STOCK(WS-TABLE-COUNT).
003070     MOVE    PM-UNIT-PRICE           TO  PT-UNIT-PRICE(WS-TABLE-COUNT).
003080     MOVE    ZERO                    TO  PT-TOTAL-IN(WS-TABLE-COUNT).
003090     MOVE    ZERO                    TO  PT-TOTAL-OUT(WS-TABLE-COUNT).
003100     PERFORM 400-READ-MASTER-RECORD.
003110
003120*-----------------------------------------------------------------
003130 300-READ-HEADER-FILE.
003140     READ    TRANSACTION-FILE-IN
003150             AT END      MOVE "Y"       TO WS-HEADER-EOF-SW
003160                         MOVE 99999999  TO TH-TRANSACTION-ID.
003170
003180*-----------------------------------------------------------------
003190 300-READ-DETAIL-FILE.
003200     READ    TRANSACTION-DETAIL-FILE-IN
003210             AT END      MOVE "Y"       TO WS-DETAIL-EOF-SW
003220                         MOVE 99999999  TO TD-TRANSACTION-ID.
003230
003240*-----------------------------------------------------------------
003250 300-PROCESS-ONE-HEADER-GROUP.
003260     PERFORM 400-ACCUMULATE-ONE-DETAIL-LINE
003270             UNTIL TD-TRANSACTION-ID NOT = TH-TRANSACTION-ID.
003280
003290*-----------------------------------------------------------------
003300 400-ACCUMULATE-ONE-DETAIL-LINE.
003310     SEARCH  ALL PT-ENTRY
003320             AT END      CONTINUE
003330             WHEN    PT-PRODUCT-CODE(PT-IDX) = TD-PRODUCT-CODE
003340                     PERFORM 500-POST-MOVEMENT-TO-TABLE.
003350     PERFORM 300-READ-DETAIL-FILE.
003360
003370*-----------------------------------------------------------------
003380 500-POST-MOVEMENT-TO-TABLE.
003390     IF      TH-TYPE-IS-PURCHASE OR TH-TYPE-IS-RETURN
003400                                 OR TH-TYPE-IS-ADJUSTMENT
003410             ADD     TD-QUANTITY TO PT-TOTAL-IN(PT-IDX)
003420     ELSE
003430             ADD     TD-QUANTITY TO PT-TOTAL-OUT(PT-IDX).
003440
003450*-----------------------------------------------------------------
003460* PRINT ONE LINE PER PRODUCT IN TABLE (CODE) ORDER, THEN THE
003470* GRAND TOTAL.
003480*-----------------------------------------------------------------
003490 200-PRINT-INVENTORY-REPORT.
003500     PERFORM 300-PRINT-ONE-PRODUCT-LINE
003510             VARYING WS-TABLE-IDX FROM 1 BY 1
003520             UNTIL   WS-TABLE-IDX > WS-TABLE-COUNT.
003530     PERFORM 300-PRINT-GRAND-TOTAL-LINE.
003540
003550*-----------------------------------------------------------------
003560 300-PRINT-ONE-PRODUCT-LINE.
003570     IF      WS-LINE-COUNT > 40
003580             PERFORM 400-REPORT-PAGE-SKIP.
003590     PERFORM 400-COMPUTE-STOCK-VALUE.
003600     PERFORM 400-BUILD-DETAIL-LINE.
003610     WRITE   INVENTORY-REPORT-LINE   FROM RPT-DETAIL-LINE.
003620     ADD     1                       TO  WS-LINE-COUNT.
003630     ADD     1                       TO  WS-PRODUCTS-PRINTED.
003640     ADD     WS-STOCK-VALUE          TO  WS-GRAND-TOTAL-VALUE.
003650
003660*-----------------------------------------------------------------
003670 400-COMPUTE-STOCK-VALUE.
003680     MOVE    PT-CURRENT-STOCK(WS-TABLE-IDX)  TO  WS-VC-MULTIPLICAND.
003690     MOVE    PT-UNIT-PRICE(WS-TABLE-IDX)     TO  WS-VC-MULTIPLIER.
003700     CALL    "VALUE-CALC" USING WS-VC-MULTIPLICAND
003710                                WS-VC-MULTIPLIER
003720                                WS-VC-RESULT.
003730     MOVE    WS-VC-RESULT                    TO  WS-STOCK-VALUE.
003740
003750*-----------------------------------------------------------------
003760 400-BUILD-DETAIL-LINE.
003770     MOVE    SPACES                          TO  RPT-DETAIL-LINE.
003780     MOVE    PT-PRODUCT-CODE(WS-TABLE-IDX)   TO  RD-PRODUCT-CODE.
003790     MOVE    PT-PRODUCT-NAME(WS-TABLE-IDX)   TO  RD-PRODUCT-NAME.
003800     MOVE    PT-UNIT-OF-MEASURE(WS-TABLE-IDX) TO RD-UOM.
003810     MOVE    PT-TOTAL-IN(WS-TABLE-IDX)       TO  RD-TOTAL-IN.
003820     MOVE    PT-TOTAL-OUT(WS-TABLE-IDX)      TO  RD-TOTAL-OUT.
003830     MOVE    PT-CURRENT-STOCK(WS-TABLE-IDX)  TO  RD-CURRENT-STOCK.
003840     MOVE    PT-UNIT-PRICE(WS-TABLE-IDX)     TO  RD-UNIT-PRICE.
003850     MOVE    WS-STOCK-VALUE                  TO  RD-STOCK-VALUE.
003860
003870*-----------------------------------------------------------------
003880 400-REPORT-PAGE-SKIP.
003890     MOVE    SPACES              TO  INVENTORY-REPORT-LINE.
003900     WRITE   INVENTORY-REPORT-LINE   AFTER ADVANCING PAGE.
003910     PERFORM 300-PRINT-COLUMN-HEADING.
003920     MOVE    ZERO                TO  WS-LINE-COUNT.
003930
003940*-----------------------------------------------------------------
003950 300-PRINT-GRAND-TOTAL-LINE.
003960     MOVE    WS-GRAND-TOTAL-VALUE    TO  RT-GRAND-TOTAL.
003970     WRITE   INVENTORY-REPORT-LINE   FROM RPT-TOTAL-LINE
003980             AFTER ADVANCING 3 LINES.
003990
004000*-----------------------------------------------------------------
004010 300-PRINT-REPORT-TITLE.
004020     ACCEPT  WS-CURRENT-DATE     FROM DATE YYYYMMDD.
004030     MOVE    WS-CUR-YEAR         TO  RT-YEAR.
004040     MOVE    WS-CUR-MONTH        TO  RT-MONTH.
004050     MOVE    WS-CUR-DAY          TO  RT-DAY.
004060     ACCEPT  WS-DAY-OF-WEEK-IN   FROM DAY-OF-WEEK.
004070     MOVE    WS-WEEKDAY-NAME(WS-DAY-OF-WEEK-IN) TO RT-DAY-NAME.
004080     WRITE   INVENTORY-REPORT-LINE   FROM RPT-TITLE-LINE
004090             AFTER ADVANCING PAGE.
004100
004110*-----------------------------------------------------------------
004120 300-PRINT-COLUMN-HEADING.
004130     WRITE   INVENTORY-REPORT-LINE   FROM RPT-COLUMN-HEADING
004140             AFTER ADVANCING 2 LINES.
004150     MOVE    SPACES                  TO  INVENTORY-REPORT-LINE.
004160     WRITE   INVENTORY-REPORT-LINE.
004170
004180*-----------------------------------------------------------------
004190 300-CLOSE-ALL-FILES.
004200     CLOSE   PRODUCT-MASTER-IN
004210             TRANSACTION-FILE-IN
004220             TRANSACTION-DETAIL-FILE-IN
004230             INVENTORY-REPORT-OUT.
