000010******************************************************************
000020*                                                                *
000030*   S T K P O S T                                                *
000040*                                                                *
000050*   STOCK POSTING ENGINE - APPLIES PURCHASE, SALE, RETURN AND    *
000060*   ADJUSTMENT TRANSACTION DETAIL LINES AGAINST THE PRODUCT      *
000070*   MASTER AND REWRITES THE UPDATED MASTER.  RUN A SECOND TIME   *
000080*   WITH UPSI-0 ON TO REVERSE (DELETE) A TRANSACTION ALREADY     *
000090*   POSTED.                                                     *
000100*                                                                *
000110*   USED FILES                                                  *
000120*      PRODUCT-MASTER-IN    - OLD PRODUCT MASTER, CODE SEQUENCE *
000130*      PRODUCT-MASTER-OUT   - NEW PRODUCT MASTER, CODE SEQUENCE *
000140*      TRANSACTION-FILE-IN  - TRANSACTION HEADERS, ID SEQUENCE  *
000150*      TRANSACTION-DETAIL-FILE-IN - DETAIL LINES, GROUPED UNDER *
000160*                             THEIR HEADER ID                   *
000170*      AUDIT-LOG-OUT        - REJECTED LINES AND RUN COUNTERS   *
000180*                                                                *
000190******************************************************************
000200 IDENTIFICATION              DIVISION.
000210*-----------------------------------------------------------------
000220 PROGRAM-ID.                 STOCK-POST.
000230 AUTHOR.                     K L DABIC.
000240 INSTALLATION.               WAREHOUSE SYSTEMS - INVENTORY CONTROL.
000250 DATE-WRITTEN.               11/24/1987.
000260 DATE-COMPILED.
000270 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL USE
000280                             ONLY.  DO NOT RELEASE OUTSIDE
000290                             WAREHOUSE SYSTEMS.
000300*-----------------------------------------------------------------
000310*    CHANGE LOG
000320*    DATE       BY   REQUEST    DESCRIPTION
000330*    ---------- ---- ---------- -------------------------------
000340*    11/24/1987 AKM  WHS-0114   ORIGINAL BALANCE-LINE PART/
000350*                               TRANSACTION MATCH (RECEIPT/SALE
000360*                               CODES ONLY, NO DETAIL LINES)
000370*    03/09/1991 EJS  WHS-0288   REBUILT AROUND THE NEW HEADER/
000380*                               DETAIL TRANSACTION LAYOUT.  ADDED
000390*                               PURCHASE, RETURN AND ADJUSTMENT
000400*                               TYPES; ADDED REPRICING
000410*    03/22/1991 EJS  WHS-0291   ADDED DUPLICATE-PRODUCT-IN-
000420*                               TRANSACTION CHECK
000430*    09/02/1992 BSK  WHS-0349   ADDED SALE STOCK-AVAILABILITY
000440*                               CHECK - REJECTS INSTEAD OF
000450*                               DRIVING STOCK NEGATIVE
000460*    04/14/1993 BSK  WHS-0361   ADJUSTMENT TRANSACTIONS MAY NOW
000470*                               DRIVE CURRENT-STOCK NEGATIVE -
000480*                               ONLY SALE IS STOCK CHECKED
000490*    07/17/1996 KLD  WHS-0407   WIDENED PRODUCT-CODE TO 20 BYTES
000500*                               TO MATCH THE NEW COPYBOOKS
000510*    11/03/1997 KLD  WHS-0421   ADDED UPSI-0 REVERSAL MODE SO A
000520*                               DELETED TRANSACTION CAN BE
000530*                               BACKED OUT WITHOUT A SPECIAL
000540*                               PROGRAM.  PRICE IS NOT RESTORED
000550*                               ON A REVERSAL, PER WHS-0421
000560*    01/06/1999 NRC  WHS-Y2K1   TRANSACTION-DATE CONFIRMED 4-
000570*                               DIGIT YEAR THROUGHOUT - NO
000580*                               PROGRAM CHANGE REQUIRED
000590*    08/30/2001 GAT  WHS-0455   RUN COUNTERS NOW WRITTEN TO THE
000600*                               AUDIT LOG INSTEAD OF DISPLAY, SO
000610*                               THEY SURVIVE IN THE JOB OUTPUT
000620*    04/11/2003 GAT  WHS-0472   STOCK-AVAILABLE CHECK NO LONGER
000630*                               RUNS ON A REVERSAL - A SITE AUDIT
000640*                               FOUND A REVERSAL BEING REJECTED
000650*                               FOR "INSUFFICIENT STOCK" WHEN IT
000660*                               ONLY GIVES QUANTITY BACK.  ALSO
000670*                               ADDED A TXN-TOTAL LINE PER HEADER
000680*                               TO THE AUDIT LOG - THE TOTAL WAS
000690*                               BEING ACCUMULATED BUT NEVER RESET
000700*                               OR WRITTEN ANYWHERE
000710*-----------------------------------------------------------------
000720 ENVIRONMENT                 DIVISION.
000730*-----------------------------------------------------------------
000740 CONFIGURATION               SECTION.
000750 SOURCE-COMPUTER.            IBM-4381.
000760 OBJECT-COMPUTER.            IBM-4381.
000770 SPECIAL-NAMES.
000780     C01 IS TOP-OF-FORM
000790     UPSI-0 ON STATUS IS WS-REVERSAL-RUN
000800           OFF STATUS IS WS-FORWARD-RUN.
000810*-----------------------------------------------------------------
000820 INPUT-OUTPUT                SECTION.
000830 FILE-CONTROL.
000840     SELECT  PRODUCT-MASTER-IN
000850             ASSIGN TO PRODIN
000860             ORGANIZATION IS SEQUENTIAL
000870             FILE STATUS IS WS-PRODIN-STATUS.
000880
000890     SELECT  PRODUCT-MASTER-OUT
000900             ASSIGN TO PRODOUT
000910             ORGANIZATION IS SEQUENTIAL
000920             FILE STATUS IS WS-PRODOUT-STATUS.
000930
000940     SELECT  TRANSACTION-FILE-IN
000950             ASSIGN TO TRANHDR
000960             ORGANIZATION IS SEQUENTIAL
000970             FILE STATUS IS WS-TRANHDR-STATUS.
000980
000990     SELECT  TRANSACTION-DETAIL-FILE-IN
001000             ASSIGN TO TRANDTL
001010             ORGANIZATION IS SEQUENTIAL
001020             FILE STATUS IS WS-TRANDTL-STATUS.
001030
001040     SELECT  AUDIT-LOG-OUT
001050             ASSIGN TO AUDITLOG
001060             ORGANIZATION IS SEQUENTIAL
001070             FILE STATUS IS WS-AUDITLOG-STATUS.
001080******************************************************************
001090 DATA                        DIVISION.
001100*-----------------------------------------------------------------
001110 FILE                        SECTION.
001120 FD  PRODUCT-MASTER-IN
001130     RECORD CONTAINS 122 CHARACTERS
001140     DATA RECORD IS PRODUCT-MASTER-RECORD.
001150     COPY "PRODMAST.CPY".
001160
001170 FD  PRODUCT-MASTER-OUT
001180     RECORD CONTAINS 122 CHARACTERS
001190     DATA RECORD IS PRODUCT-MASTER-OUT-RECORD.
001200 01  PRODUCT-MASTER-OUT-RECORD  PIC X(122).
001210
001220 FD  TRANSACTION-FILE-IN
001230     RECORD CONTAINS 101 CHARACTERS
001240     DATA RECORD IS TRANSACTION-HEADER-RECORD.
001250     COPY "TRANHDR.CPY".
001260
001270 FD  TRANSACTION-DETAIL-FILE-IN
001280     RECORD CONTAINS 61 CHARACTERS
001290     DATA RECORD IS TRANSACTION-DETAIL-RECORD.
001300     COPY "TRANDTL.CPY".
001310
001320 FD  AUDIT-LOG-OUT
001330     RECORD CONTAINS 132 CHARACTERS
001340     DATA RECORD IS AUDIT-LOG-RECORD.
001350 01  AUDIT-LOG-RECORD            PIC X(132).
001360*-----------------------------------------------------------------
001370 WORKING-STORAGE             SECTION.
001380*-----------------------------------------------------------------
001390 01  FILE-STATUS-AREAS.
001400     05  WS-PRODIN-STATUS        PIC X(02).
001410     05  WS-PRODOUT-STATUS       PIC X(02).
001420     05  WS-TRANHDR-STATUS       PIC X(02).
001430     05  WS-TRANDTL-STATUS       PIC X(02).
001440     05  WS-AUDITLOG-STATUS      PIC X(02).
001450*-----------------------------------------------------------------
001460 01  SWITCHES-AND-COUNTERS.
001470     05  WS-HEADER-EOF-SW        PIC X(01) VALUE "N".
001480         88  WS-HEADER-EOF                 VALUE "Y".
001490     05  WS-DETAIL-EOF-SW        PIC X(01) VALUE "N".
001500         88  WS-DETAIL-EOF                 VALUE "Y".
001510     05  WS-MASTER-EOF-SW        PIC X(01) VALUE "N".
001520         88  WS-MASTER-EOF                 VALUE "Y".
001530     05  WS-HEADER-VALID-SW      PIC X(01) VALUE "N".
001540         88  WS-HEADER-VALID               VALUE "Y".
001550     05  WS-LINE-ACCEPTED-SW     PIC X(01) VALUE "N".
001560         88  WS-LINE-ACCEPTED              VALUE "Y".
001570     05  WS-DUP-FOUND-SW         PIC X(01) VALUE "N".
001580         88  WS-DUP-FOUND                  VALUE "Y".
001590     05  WS-REVERSAL-MODE-SW     PIC X(01) VALUE "N".
001600         88  WS-REVERSAL-MODE               VALUE "Y".
001610     05  WS-HEADERS-READ         PIC 9(06) COMP VALUE ZERO.
001620     05  WS-DETAILS-READ         PIC 9(06) COMP VALUE ZERO.
001630     05  WS-DETAILS-ACCEPTED     PIC 9(06) COMP VALUE ZERO.
001640     05  WS-DETAILS-REJECTED     PIC 9(06) COMP VALUE ZERO.
001650     05  WS-HEADER-LINE-COUNT    PIC 9(04) COMP VALUE ZERO.
001660     05  WS-HEADER-LINES-POSTED  PIC 9(04) COMP VALUE ZERO.
001670     05  WS-TABLE-COUNT          PIC 9(04) COMP VALUE ZERO.
001680     05  WS-TABLE-IDX            PIC 9(04) COMP VALUE ZERO.
001690     05  WS-SEEN-COUNT           PIC 9(03) COMP VALUE ZERO.
001700     05  WS-TYPE-IDX             PIC 9(02) COMP VALUE ZERO.
001710*-----------------------------------------------------------------
001720*    PRODUCT MASTER HELD ENTIRELY IN MEMORY WHILE THE RUN
001730*    PROGRESSES SO A DETAIL LINE CAN POST AGAINST ANY PRODUCT
001740*    REGARDLESS OF TRANSACTION ORDER.  LOADED FROM PRODUCT-
001750*    MASTER-IN IN 300-LOAD-PRODUCT-TABLE, REWRITTEN TO PRODUCT-
001760*    MASTER-OUT IN 300-WRITE-PRODUCT-TABLE.
001770 01  PRODUCT-TABLE.
001780     05  PT-ENTRY OCCURS 2000 TIMES
001790             ASCENDING KEY IS PT-PRODUCT-CODE
001800             INDEXED BY PT-IDX.
001810         10  PT-PRODUCT-CODE     PIC X(20).
001820         10  PT-PRODUCT-NAME     PIC X(30).
001830         10  PT-DESCRIPTION      PIC X(40).
001840         10  PT-UNIT-OF-MEASURE  PIC X(10).
001850         10  PT-CURRENT-STOCK    PIC S9(8)V99.
001860         10  PT-UNIT-PRICE       PIC 9(8)V99.
001870         10  FILLER              PIC X(02).
001880*-----------------------------------------------------------------
001890*    TABLE OF THE FOUR VALID TRANSACTION TYPES.  SEARCHED
001900*    LINEARLY (NOT SEARCH ALL) BECAUSE THE ENTRIES ARE IN
001910*    BUSINESS ORDER, NOT COLLATING ORDER.
001920 01  WS-VALID-TRANSACTION-TYPES.
001930     05  FILLER                  PIC X(10) VALUE "PURCHASE  ".
001940     05  FILLER                  PIC X(10) VALUE "SALE      ".
001950     05  FILLER                  PIC X(10) VALUE "RETURN    ".
001960     05  FILLER                  PIC X(10) VALUE "ADJUSTMENT".
001970 01  WS-VALID-TYPE-TABLE REDEFINES WS-VALID-TRANSACTION-TYPES.
001980     05  WS-VALID-TYPE OCCURS 4 TIMES
001990             INDEXED BY WS-VTY-IDX
002000             PIC X(10).
002010*-----------------------------------------------------------------
002020*    PRODUCT CODES ALREADY POSTED FOR THE HEADER CURRENTLY BEING
002030*    PROCESSED - USED TO CATCH A PRODUCT APPEARING TWICE IN THE
002040*    SAME TRANSACTION.  RESET AT THE START OF EVERY HEADER.
002050 01  WS-SEEN-PRODUCT-TABLE.
002060     05  WS-SEEN-PRODUCT OCCURS 100 TIMES
002070             INDEXED BY WS-SEEN-IDX
002080             PIC X(20).
002090*-----------------------------------------------------------------
002100 01  WS-VALUATION-AREAS.
002110     05  WS-VC-MULTIPLICAND      PIC S9(8)V99.
002120     05  WS-VC-MULTIPLIER        PIC S9(8)V99.
002130     05  WS-VC-RESULT            PIC S9(10)V99.
002140     05  WS-LINE-VALUE           PIC S9(10)V99.
002150     05  WS-TRANSACTION-TOTAL-VALUE PIC S9(10)V99.
002160*
002170*    ALTERNATE VIEW OF WS-LINE-VALUE, BROKEN INTO WHOLE AND
002180*    HUNDREDTHS, USED BY 600-COMPUTE-LINE-VALUE TO SKIP THE ADD
002190*    TO WS-TRANSACTION-TOTAL-VALUE WHEN THE ROUNDED LINE VALUE
002200*    CAME BACK EXACT ZERO - SAME PARANOIA AS VALUE-CALC WHS-0349.
002210 01  WS-LINE-VALUE-BROKEN REDEFINES WS-VALUATION-AREAS.
002220     05  FILLER                  PIC X(32).
002230     05  WS-LV-WHOLE             PIC S9(10).
002240     05  WS-LV-DECIMAL           PIC 99.
002250     05  FILLER                  PIC X(12).
002260*-----------------------------------------------------------------
002270*    WORK COPY OF ONE PRODUCT'S CURRENT STOCK, BROKEN INTO WHOLE
002280*    AND HUNDREDTHS, USED BY 500-CHECK-SALE-STOCK-AVAILABLE TO
002290*    TEST FOR AN EXACT-ZERO BALANCE BEFORE THE INSUFFICIENT-
002300*    STOCK COMPARE (A COMPILER PORTABILITY HABIT CARRIED OVER
002310*    FROM VALUE-CALC - SEE ITS WHS-0349 CHANGE-LOG ENTRY).
002320 01  WS-STOCK-CHECK-WORK         PIC S9(8)V99.
002330 01  WS-STOCK-CHECK-BROKEN REDEFINES WS-STOCK-CHECK-WORK.
002340     05  WS-SC-WHOLE             PIC S9(08).
002350     05  WS-SC-DECIMAL           PIC 99.
002360*-----------------------------------------------------------------
002370*    NUMERIC EDIT WORK AREAS FOR AUDIT LOG MESSAGES.
002380 01  WS-EDIT-AREAS.
002390     05  WS-EDIT-QUANTITY        PIC ZZZZZZZ9.99-.
002400     05  WS-EDIT-STOCK           PIC ZZZZZZZ9.99-.
002410     05  WS-EDIT-TRANS-ID        PIC ZZZZZZZ9.
002420*-----------------------------------------------------------------
002430 01  AUDIT-REJECT-LINE.
002440     05  AR-LABEL                PIC X(10) VALUE "** REJECT ".
002450     05  AR-TRANS-ID-TAG         PIC X(06) VALUE "TXN ID".
002460     05  FILLER                  PIC X(01) VALUE SPACES.
002470     05  AR-TRANS-ID             PIC ZZZZZZZ9.
002480     05  FILLER                  PIC X(01) VALUE SPACES.
002490     05  AR-PRODUCT-TAG          PIC X(08) VALUE "PRODUCT ".
002500     05  AR-PRODUCT-CODE         PIC X(20).
002510     05  FILLER                  PIC X(01) VALUE SPACES.
002520     05  AR-REASON               PIC X(63).
002530*-----------------------------------------------------------------
002540 01  AUDIT-ACCEPT-LINE.
002550     05  AA-LABEL                PIC X(10) VALUE "   POSTED ".
002560     05  AA-TRANS-ID-TAG         PIC X(06) VALUE "TXN ID".
002570     05  FILLER                  PIC X(01) VALUE SPACES.
002580     05  AA-TRANS-ID             PIC ZZZZZZZ9.
002590     05  FILLER                  PIC X(01) VALUE SPACES.
002600     05  AA-PRODUCT-TAG          PIC X(08) VALUE "PRODUCT ".
002610     05  AA-PRODUCT-CODE         PIC X(20).
002620     05  FILLER                  PIC X(01) VALUE SPACES.
002630     05  AA-DIRECTION            PIC X(04).
002640     05  FILLER                  PIC X(01) VALUE SPACES.
002650     05  AA-QUANTITY-TAG         PIC X(04) VALUE "QTY.".
002660     05  AA-QUANTITY             PIC ZZZZZZZ9.99.
002670     05  FILLER                  PIC X(01) VALUE SPACES.
002680     05  AA-VALUE-TAG            PIC X(06) VALUE "VALUE.".
002690     05  AA-VALUE                PIC ZZZZZZZZZ9.99-.
002700     05  FILLER                  PIC X(30).
002710*-----------------------------------------------------------------
002720*    ONE LINE PER HEADER, WRITTEN AFTER ITS DETAIL GROUP IS
002730*    FULLY POSTED, GIVING WS-TRANSACTION-TOTAL-VALUE (WHS-0472).
002740 01  AUDIT-TRANS-TOTAL-LINE.
002750     05  AT-LABEL                PIC X(10) VALUE "  TXN TOT ".
002760     05  AT-TRANS-ID-TAG         PIC X(06) VALUE "TXN ID".
002770     05  FILLER                  PIC X(01) VALUE SPACES.
002780     05  AT-TRANS-ID             PIC ZZZZZZZ9.
002790     05  FILLER                  PIC X(01) VALUE SPACES.
002800     05  AT-VALUE-TAG            PIC X(14) VALUE "TXN TOTAL VAL.".
002810     05  AT-VALUE                PIC ZZZZZZZZZ9.99-.
002820     05  FILLER                  PIC X(74).
002830*-----------------------------------------------------------------
002840 01  AUDIT-COUNTER-LINE.
002850     05  AC-LABEL                PIC X(30).
002860     05  AC-COUNT                PIC ZZZZZ9.
002870     05  FILLER                  PIC X(96).
002880******************************************************************
002890 PROCEDURE                   DIVISION.
002900*-----------------------------------------------------------------
002910* MAIN PROCEDURE
002920*-----------------------------------------------------------------
002930 100-STOCK-POST.
002940     PERFORM 200-INITIATE-STOCK-POST.
002950     PERFORM 200-PROCEED-STOCK-POST UNTIL WS-HEADER-EOF.
002960     PERFORM 200-TERMINATE-STOCK-POST.
002970
002980     STOP RUN.
002990
003000******************************************************************
003010* OPEN FILES, SET RUN MODE FROM UPSI-0, LOAD THE PRODUCT TABLE
003020* AND READ THE FIRST HEADER AND DETAIL RECORD.
003030*-----------------------------------------------------------------
003040 200-INITIATE-STOCK-POST.
003050     PERFORM 300-OPEN-ALL-FILES.
003060     PERFORM 300-SET-RUN-MODE.
003070     PERFORM 300-LOAD-PRODUCT-TABLE.
003080     PERFORM 300-READ-HEADER-FILE.
003090     PERFORM 300-READ-DETAIL-FILE.
003100
003110*-----------------------------------------------------------------
003120* PROCESS ONE HEADER AND ITS GROUP OF DETAIL LINES, THEN READ
003130* THE NEXT HEADER.
003140*-----------------------------------------------------------------
003150 200-PROCEED-STOCK-POST.
003160     PERFORM 300-PROCESS-ONE-HEADER.
003170     PERFORM 300-READ-HEADER-FILE.
003180
003190*-----------------------------------------------------------------
003200* REWRITE THE PRODUCT MASTER, PRINT RUN COUNTERS AND CLOSE.
003210*-----------------------------------------------------------------
003220 200-TERMINATE-STOCK-POST.
003230     PERFORM 300-WRITE-PRODUCT-TABLE.
003240     PERFORM 300-PRINT-RUN-COUNTERS.
003250     PERFORM 300-CLOSE-ALL-FILES.
003260
003270******************************************************************
003280 300-OPEN-ALL-FILES.
003290     OPEN    INPUT   PRODUCT-MASTER-IN
003300                     TRANSACTION-FILE-IN
003310                     TRANSACTION-DETAIL-FILE-IN
003320             OUTPUT  PRODUCT-MASTER-OUT
003330                     AUDIT-LOG-OUT.
003340
003350*-----------------------------------------------------------------
003360* UPSI-0 OFF (THE NORMAL CASE) POSTS TRANSACTIONS FORWARD.
003370* UPSI-0 ON REVERSES THE STOCK MOVEMENT OF EVERY ACCEPTED DETAIL
003380* LINE IN THE RUN - USED TO BACK OUT A DELETED TRANSACTION.
003390*-----------------------------------------------------------------
003400 300-SET-RUN-MODE.
003410     IF  WS-REVERSAL-RUN
003420         MOVE "Y"           TO  WS-REVERSAL-MODE-SW
003430     ELSE
003440         MOVE "N"           TO  WS-REVERSAL-MODE-SW.
003450
003460*-----------------------------------------------------------------
003470* LOAD THE PRODUCT MASTER INTO PRODUCT-TABLE, WHICH ARRIVES
003480* ALREADY IN ASCENDING PRODUCT-CODE ORDER.
003490*-----------------------------------------------------------------
003500 300-LOAD-PRODUCT-TABLE.
003510     PERFORM 400-READ-MASTER-RECORD.
003520     PERFORM 400-BUILD-TABLE-ENTRY UNTIL WS-MASTER-EOF.
003530
003540*-----------------------------------------------------------------
003550 400-READ-MASTER-RECORD.
003560     READ    PRODUCT-MASTER-IN
003570             AT END      MOVE "Y" TO WS-MASTER-EOF-SW.
003580
003590*-----------------------------------------------------------------
003600 400-BUILD-TABLE-ENTRY.
003610     ADD     1                       TO  WS-TABLE-COUNT.
003620     MOVE    PRODUCT-MASTER-RECORD   TO  PT-ENTRY(WS-TABLE-COUNT).
003630     PERFORM 400-READ-MASTER-RECORD.
003640
003650*-----------------------------------------------------------------
003660* READ-AHEAD ON THE HEADER FILE.  A SENTINEL ID OF ALL 9'S IS
003670* MOVED AT END OF FILE SO THE DETAIL-GROUPING TEST IN 300-
003680* PROCESS-ONE-HEADER NEVER MATCHES A REAL TRANSACTION.
003690*-----------------------------------------------------------------
003700 300-READ-HEADER-FILE.
003710     READ    TRANSACTION-FILE-IN
003720             AT END      MOVE "Y"         TO WS-HEADER-EOF-SW
003730                         MOVE 99999999    TO TH-TRANSACTION-ID
003740             NOT AT END  ADD 1             TO WS-HEADERS-READ.
003750
003760*-----------------------------------------------------------------
003770* READ-AHEAD ON THE DETAIL FILE - SAME SENTINEL TECHNIQUE.
003780*-----------------------------------------------------------------
003790 300-READ-DETAIL-FILE.
003800     READ    TRANSACTION-DETAIL-FILE-IN
003810             AT END      MOVE "Y"         TO WS-DETAIL-EOF-SW
003820                         MOVE 99999999    TO TD-TRANSACTION-ID
003830             NOT AT END  ADD 1             TO WS-DETAILS-READ.
003840
003850*-----------------------------------------------------------------
003860* VALIDATE THE HEADER TYPE, WALK ITS DETAIL LINES, THEN CHECK
003870* THE SALE-MUST-HAVE-LINES RULE ONCE THE LINE COUNT IS KNOWN.
003880*-----------------------------------------------------------------
003890 300-PROCESS-ONE-HEADER.
003900     MOVE    0               TO  WS-HEADER-LINE-COUNT.
003910     MOVE    0               TO  WS-HEADER-LINES-POSTED.
003920     MOVE    0               TO  WS-SEEN-COUNT.
003930     MOVE    SPACES          TO  WS-SEEN-PRODUCT-TABLE.
003940     MOVE    ZERO            TO  WS-TRANSACTION-TOTAL-VALUE.
003950     PERFORM 400-VALIDATE-HEADER-TYPE.
003960     PERFORM 400-PROCESS-DETAIL-GROUP
003970             UNTIL TD-TRANSACTION-ID NOT = TH-TRANSACTION-ID.
003980     PERFORM 400-CHECK-SALE-HAS-LINES.
003990     PERFORM 400-WRITE-TRANS-TOTAL-LINE.
004000
004010*-----------------------------------------------------------------
004020 400-VALIDATE-HEADER-TYPE.
004030     MOVE    "N"             TO  WS-HEADER-VALID-SW.
004040     SET     WS-VTY-IDX      TO  1.
004050     SEARCH  WS-VALID-TYPE
004060             AT END      MOVE "N" TO WS-HEADER-VALID-SW
004070             WHEN    WS-VALID-TYPE(WS-VTY-IDX) = TH-TRANSACTION-TYPE
004080                     MOVE "Y"    TO WS-HEADER-VALID-SW.
004090     IF      NOT WS-HEADER-VALID
004100             PERFORM 500-WRITE-INVALID-TYPE-REJECT.
004110
004120*-----------------------------------------------------------------
004130 400-PROCESS-DETAIL-GROUP.
004140     ADD     1               TO  WS-HEADER-LINE-COUNT.
004150     PERFORM 500-VALIDATE-DETAIL-LINE.
004160     IF      WS-LINE-ACCEPTED
004170             PERFORM 500-POST-OR-REVERSE-LINE
004180             ADD     1       TO  WS-DETAILS-ACCEPTED
004190             ADD     1       TO  WS-HEADER-LINES-POSTED
004200     ELSE
004210             ADD     1       TO  WS-DETAILS-REJECTED.
004220     PERFORM 300-READ-DETAIL-FILE.
004230
004240*-----------------------------------------------------------------
004250* SALE HEADERS WITH NO DETAIL LINES ARE REJECTED AFTER THE FACT,
004260* ONCE THE GROUP HAS BEEN COUNTED.
004270*-----------------------------------------------------------------
004280 400-CHECK-SALE-HAS-LINES.
004290     IF      WS-HEADER-VALID
004300             AND TH-TYPE-IS-SALE
004310             AND WS-HEADER-LINE-COUNT = 0
004320             PERFORM 500-WRITE-SALE-NO-LINES-REJECT.
004330
004340*-----------------------------------------------------------------
004350* ONE TOTAL LINE PER HEADER THAT ACTUALLY POSTED A DETAIL LINE -
004360* WS-TRANSACTION-TOTAL-VALUE IS THE SUM OF LINE-VALUE OVER THE
004370* HEADER'S ACCEPTED LINES ONLY (WHS-0472).
004380*-----------------------------------------------------------------
004390 400-WRITE-TRANS-TOTAL-LINE.
004400     IF      WS-HEADER-LINES-POSTED > 0
004410             MOVE    SPACES          TO  AUDIT-TRANS-TOTAL-LINE
004420             MOVE    TH-TRANSACTION-ID TO  AT-TRANS-ID
004430             MOVE    WS-TRANSACTION-TOTAL-VALUE TO AT-VALUE
004440             WRITE   AUDIT-LOG-RECORD FROM AUDIT-TRANS-TOTAL-LINE.
004450
004460*-----------------------------------------------------------------
004470* CASCADE OF CHECKS - EACH ONE ONLY RUNS IF THE LINE IS STILL
004480* ACCEPTED GOING IN.  ORDER MATCHES THE BUSINESS RULES SECTION
004490* OF THE TRANSACTION VALIDATOR.  WHS-0421 - THE STOCK-AVAILABLE
004500* CHECK IS SKIPPED UNDER UPSI-0 REVERSAL SINCE A REVERSAL ONLY
004510* GIVES QUANTITY BACK - IT NEVER TAKES ANY AWAY, SO THERE IS
004520* NOTHING TO SHORT-STOCK ON THE WAY BACKWARD.
004530*-----------------------------------------------------------------
004540 500-VALIDATE-DETAIL-LINE.
004550     MOVE    "Y"             TO  WS-LINE-ACCEPTED-SW.
004560     IF      NOT WS-HEADER-VALID
004570             MOVE "N"        TO  WS-LINE-ACCEPTED-SW
004580     ELSE
004590             PERFORM 500-CHECK-DUPLICATE-PRODUCT.
004600     IF      WS-LINE-ACCEPTED
004610             PERFORM 500-CHECK-PRODUCT-EXISTS.
004620     IF      WS-LINE-ACCEPTED
004630             PERFORM 500-CHECK-QUANTITY-POSITIVE.
004640     IF      WS-LINE-ACCEPTED AND TH-TYPE-IS-SALE
004650             AND NOT WS-REVERSAL-MODE
004660             PERFORM 500-CHECK-SALE-STOCK-AVAILABLE.
004670
004680*-----------------------------------------------------------------
004690 500-CHECK-DUPLICATE-PRODUCT.
004700     SET     WS-SEEN-IDX     TO  1.
004710     MOVE    "N"             TO  WS-DUP-FOUND-SW.
004720     SEARCH  WS-SEEN-PRODUCT
004730             AT END      MOVE "N" TO WS-DUP-FOUND-SW
004740             WHEN    WS-SEEN-PRODUCT(WS-SEEN-IDX) = TD-PRODUCT-CODE
004750                     MOVE "Y"    TO WS-DUP-FOUND-SW.
004760     IF      WS-DUP-FOUND
004770             MOVE "N"        TO  WS-LINE-ACCEPTED-SW
004780             PERFORM 500-WRITE-DUPLICATE-PRODUCT-REJECT
004790     ELSE
004800             ADD     1               TO  WS-SEEN-COUNT
004810             MOVE    TD-PRODUCT-CODE TO  WS-SEEN-PRODUCT(WS-SEEN-COUNT).
004820
004830*-----------------------------------------------------------------
004840* SEARCH ALL DEPENDS ON PRODUCT-TABLE ARRIVING IN ASCENDING
004850* PRODUCT-CODE SEQUENCE - THE CONTRACTED ORDER OF PRODUCT-MASTER.
004860*-----------------------------------------------------------------
004870 500-CHECK-PRODUCT-EXISTS.
004880     SEARCH  ALL PT-ENTRY
004890             AT END      MOVE "N" TO WS-LINE-ACCEPTED-SW
004900                         PERFORM 500-WRITE-UNKNOWN-PRODUCT-REJECT
004910             WHEN    PT-PRODUCT-CODE(PT-IDX) = TD-PRODUCT-CODE
004920                     CONTINUE.
004930
004940*-----------------------------------------------------------------
004950 500-CHECK-QUANTITY-POSITIVE.
004960     IF      TD-QUANTITY < 0.01
004970             MOVE "N"        TO  WS-LINE-ACCEPTED-SW
004980             PERFORM 500-WRITE-BAD-QUANTITY-REJECT.
004990
005000*-----------------------------------------------------------------
005010* PT-IDX WAS LEFT POINTING AT THE MATCHED PRODUCT BY THE SEARCH
005020* ALL IN 500-CHECK-PRODUCT-EXISTS.
005030*-----------------------------------------------------------------
005040 500-CHECK-SALE-STOCK-AVAILABLE.
005050     MOVE    PT-CURRENT-STOCK(PT-IDX) TO WS-STOCK-CHECK-WORK.
005060     IF      WS-SC-WHOLE = 0 AND WS-SC-DECIMAL = 0
005070             MOVE "N"        TO  WS-LINE-ACCEPTED-SW
005080             PERFORM 500-WRITE-INSUFFICIENT-STOCK-REJECT
005090     ELSE
005100             IF PT-CURRENT-STOCK(PT-IDX) < TD-QUANTITY
005110                MOVE "N"        TO  WS-LINE-ACCEPTED-SW
005120                PERFORM 500-WRITE-INSUFFICIENT-STOCK-REJECT.
005130
005140*-----------------------------------------------------------------
005150* POST (OR REVERSE) THE STOCK MOVEMENT, THEN VALUE THE LINE AND
005160* WRITE IT TO THE AUDIT LOG.
005170*-----------------------------------------------------------------
005180 500-POST-OR-REVERSE-LINE.
005190     IF      WS-REVERSAL-MODE
005200             PERFORM 600-REVERSE-ONE-DETAIL-LINE
005210     ELSE
005220             PERFORM 600-POST-ONE-DETAIL-LINE.
005230     PERFORM 600-COMPUTE-LINE-VALUE.
005240     PERFORM 600-WRITE-ACCEPTED-AUDIT-LINE.
005250
005260*-----------------------------------------------------------------
005270* PURCHASE, RETURN AND ADJUSTMENT INCREASE STOCK; SALE DECREASES
005280* IT.  REPRICING ONLY HAPPENS ON A FORWARD POST.
005290*-----------------------------------------------------------------
005300 600-POST-ONE-DETAIL-LINE.
005310     IF      TH-TYPE-IS-PURCHASE OR TH-TYPE-IS-RETURN
005320                                 OR TH-TYPE-IS-ADJUSTMENT
005330             ADD         TD-QUANTITY TO   PT-CURRENT-STOCK(PT-IDX)
005340     ELSE
005350             SUBTRACT    TD-QUANTITY FROM PT-CURRENT-STOCK(PT-IDX).
005360     PERFORM 600-REPRICE-PRODUCT.
005370
005380*-----------------------------------------------------------------
005390* EXACT OPPOSITE OF 600-POST-ONE-DETAIL-LINE.  PRICE IS NEVER
005400* TOUCHED HERE - WHS-0421.
005410*-----------------------------------------------------------------
005420 600-REVERSE-ONE-DETAIL-LINE.
005430     IF      TH-TYPE-IS-PURCHASE OR TH-TYPE-IS-RETURN
005440                                 OR TH-TYPE-IS-ADJUSTMENT
005450             SUBTRACT    TD-QUANTITY FROM PT-CURRENT-STOCK(PT-IDX)
005460     ELSE
005470             ADD         TD-QUANTITY TO   PT-CURRENT-STOCK(PT-IDX).
005480
005490*-----------------------------------------------------------------
005500 600-REPRICE-PRODUCT.
005510     IF      TD-PRICE-WAS-SUPPLIED
005520             MOVE    TD-UNIT-PRICE   TO  PT-UNIT-PRICE(PT-IDX).
005530
005540*-----------------------------------------------------------------
005550* LINE-VALUE = QUANTITY TIMES THE EFFECTIVE UNIT PRICE, ROUNDED
005560* BY THE SHARED VALUE-CALC SUBPROGRAM.
005570*-----------------------------------------------------------------
005580 600-COMPUTE-LINE-VALUE.
005590     MOVE    TD-QUANTITY         TO  WS-VC-MULTIPLICAND.
005600     IF      TD-PRICE-WAS-SUPPLIED
005610             MOVE TD-UNIT-PRICE      TO  WS-VC-MULTIPLIER
005620     ELSE
005630             MOVE PT-UNIT-PRICE(PT-IDX) TO WS-VC-MULTIPLIER.
005640     CALL    "VALUE-CALC" USING WS-VC-MULTIPLICAND
005650                                WS-VC-MULTIPLIER
005660                                WS-VC-RESULT.
005670     MOVE    WS-VC-RESULT        TO  WS-LINE-VALUE.
005680     IF      WS-LV-WHOLE = 0 AND WS-LV-DECIMAL = 0
005690             CONTINUE
005700     ELSE
005710             ADD WS-LINE-VALUE   TO  WS-TRANSACTION-TOTAL-VALUE.
005720
005730*-----------------------------------------------------------------
005740 600-WRITE-ACCEPTED-AUDIT-LINE.
005750     MOVE    SPACES              TO  AUDIT-ACCEPT-LINE.
005760     MOVE    TH-TRANSACTION-ID   TO  AA-TRANS-ID.
005770     MOVE    TD-PRODUCT-CODE     TO  AA-PRODUCT-CODE.
005780     IF      TH-TYPE-IS-PURCHASE OR TH-TYPE-IS-RETURN
005790                                 OR TH-TYPE-IS-ADJUSTMENT
005800             MOVE "IN  "         TO  AA-DIRECTION
005810     ELSE
005820             MOVE "OUT "         TO  AA-DIRECTION.
005830     IF      WS-REVERSAL-MODE
005840             MOVE "REVD"         TO  AA-DIRECTION.
005850     MOVE    TD-QUANTITY         TO  AA-QUANTITY.
005860     MOVE    WS-LINE-VALUE       TO  AA-VALUE.
005870     WRITE   AUDIT-LOG-RECORD    FROM AUDIT-ACCEPT-LINE.
005880
005890*-----------------------------------------------------------------
005900* REJECT-WRITER PARAGRAPHS - ONE PER TRANSACTION VALIDATOR RULE,
005910* SO THE AUDIT LOG READS BACK AS A PLAIN-ENGLISH REASON CODE.
005920*-----------------------------------------------------------------
005930 500-WRITE-INVALID-TYPE-REJECT.
005940     MOVE    SPACES              TO  AUDIT-REJECT-LINE.
005950     MOVE    TH-TRANSACTION-ID   TO  AR-TRANS-ID.
005960     MOVE    SPACES              TO  AR-PRODUCT-CODE.
005970     MOVE    "TRANSACTION TYPE NOT PURCHASE/SALE/RETURN/ADJUSTMENT"
005980                                 TO  AR-REASON.
005990     WRITE   AUDIT-LOG-RECORD    FROM AUDIT-REJECT-LINE.
006000
006010*-----------------------------------------------------------------
006020 500-WRITE-SALE-NO-LINES-REJECT.
006030     MOVE    SPACES              TO  AUDIT-REJECT-LINE.
006040     MOVE    TH-TRANSACTION-ID   TO  AR-TRANS-ID.
006050     MOVE    SPACES              TO  AR-PRODUCT-CODE.
006060     MOVE    "SALE TRANSACTION HAS NO DETAIL LINES"
006070                                 TO  AR-REASON.
006080     WRITE   AUDIT-LOG-RECORD    FROM AUDIT-REJECT-LINE.
006090
006100*-----------------------------------------------------------------
006110 500-WRITE-DUPLICATE-PRODUCT-REJECT.
006120     MOVE    SPACES              TO  AUDIT-REJECT-LINE.
006130     MOVE    TD-TRANSACTION-ID   TO  AR-TRANS-ID.
006140     MOVE    TD-PRODUCT-CODE     TO  AR-PRODUCT-CODE.
006150     MOVE    "PRODUCT ALREADY APPEARS ON THIS TRANSACTION"
006160                                 TO  AR-REASON.
006170     WRITE   AUDIT-LOG-RECORD    FROM AUDIT-REJECT-LINE.
006180
006190*-----------------------------------------------------------------
006200 500-WRITE-UNKNOWN-PRODUCT-REJECT.
006210     MOVE    SPACES              TO  AUDIT-REJECT-LINE.
006220     MOVE    TD-TRANSACTION-ID   TO  AR-TRANS-ID.
006230     MOVE    TD-PRODUCT-CODE     TO  AR-PRODUCT-CODE.
006240     MOVE    "PRODUCT CODE NOT ON THE PRODUCT MASTER"
006250                                 TO  AR-REASON.
006260     WRITE   AUDIT-LOG-RECORD    FROM AUDIT-REJECT-LINE.
006270
006280*-----------------------------------------------------------------
006290 500-WRITE-BAD-QUANTITY-REJECT.
006300     MOVE    SPACES              TO  AUDIT-REJECT-LINE.
006310     MOVE    TD-TRANSACTION-ID   TO  AR-TRANS-ID.
006320     MOVE    TD-PRODUCT-CODE     TO  AR-PRODUCT-CODE.
006330     MOVE    "QUANTITY MUST BE AT LEAST 0.01"
006340                                 TO  AR-REASON.
006350     WRITE   AUDIT-LOG-RECORD    FROM AUDIT-REJECT-LINE.
006360
006370*-----------------------------------------------------------------
006380 500-WRITE-INSUFFICIENT-STOCK-REJECT.
006390     MOVE    SPACES              TO  AUDIT-REJECT-LINE.
006400     MOVE    TD-TRANSACTION-ID   TO  AR-TRANS-ID.
006410     MOVE    TD-PRODUCT-CODE     TO  AR-PRODUCT-CODE.
006420     MOVE    PT-CURRENT-STOCK(PT-IDX) TO WS-EDIT-STOCK.
006430     MOVE    TD-QUANTITY         TO  WS-EDIT-QUANTITY.
006440     STRING  "INSUFFICIENT STOCK - AVAILABLE "  WS-EDIT-STOCK
006450             " REQUESTED "                      WS-EDIT-QUANTITY
006460             DELIMITED BY SIZE   INTO AR-REASON.
006470     WRITE   AUDIT-LOG-RECORD    FROM AUDIT-REJECT-LINE.
006480
006490*-----------------------------------------------------------------
006500* REWRITE THE PRODUCT MASTER FROM THE TABLE, IN THE ASCENDING
006510* PRODUCT-CODE SEQUENCE IT WAS LOADED IN.
006520*-----------------------------------------------------------------
006530 300-WRITE-PRODUCT-TABLE.
006540     PERFORM 400-WRITE-ONE-MASTER-RECORD
006550             VARYING WS-TABLE-IDX FROM 1 BY 1
006560             UNTIL   WS-TABLE-IDX > WS-TABLE-COUNT.
006570
006580*-----------------------------------------------------------------
006590 400-WRITE-ONE-MASTER-RECORD.
006600     WRITE   PRODUCT-MASTER-OUT-RECORD FROM PT-ENTRY(WS-TABLE-IDX).
006610
006620*-----------------------------------------------------------------
006630* WRITE THE RUN COUNTERS SO THEY SURVIVE IN THE AUDIT LOG - SEE
006640* WHS-0455.
006650*-----------------------------------------------------------------
006660 300-PRINT-RUN-COUNTERS.
006670     MOVE    SPACES                  TO  AUDIT-COUNTER-LINE.
006680     MOVE    "HEADERS READ.............."  TO AC-LABEL.
006690     MOVE    WS-HEADERS-READ         TO  AC-COUNT.
006700     WRITE   AUDIT-LOG-RECORD        FROM AUDIT-COUNTER-LINE.
006710     MOVE    "DETAIL LINES READ........."  TO AC-LABEL.
006720     MOVE    WS-DETAILS-READ         TO  AC-COUNT.
006730     WRITE   AUDIT-LOG-RECORD        FROM AUDIT-COUNTER-LINE.
006740     MOVE    "DETAIL LINES ACCEPTED....."  TO AC-LABEL.
006750     MOVE    WS-DETAILS-ACCEPTED     TO  AC-COUNT.
006760     WRITE   AUDIT-LOG-RECORD        FROM AUDIT-COUNTER-LINE.
006770     MOVE    "DETAIL LINES REJECTED....."  TO AC-LABEL.
006780     MOVE    WS-DETAILS-REJECTED     TO  AC-COUNT.
006790     WRITE   AUDIT-LOG-RECORD        FROM AUDIT-COUNTER-LINE.
006800
006810*-----------------------------------------------------------------
006820 300-CLOSE-ALL-FILES.
006830     CLOSE   PRODUCT-MASTER-IN
006840             PRODUCT-MASTER-OUT
006850             TRANSACTION-FILE-IN
006860             TRANSACTION-DETAIL-FILE-IN
006870             AUDIT-LOG-OUT.
