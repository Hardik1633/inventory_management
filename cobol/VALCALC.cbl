000010******************************************************************
000020*                                                                *
000030*   V A L C A L C                                                *
000040*                                                                *
000050*   SHARED SUBPROGRAM THAT MULTIPLIES A QUANTITY BY A UNIT       *
000060*   PRICE AND RETURNS THE ROUNDED EXTENDED VALUE.  CALLED FROM   *
000070*   STOCK-POST (LINE-VALUE / TRANSACTION-TOTAL-VALUE) AND FROM   *
000080*   INVENTORY-REPORT (STOCK-VALUE / GRAND-TOTAL-VALUE) SO THE    *
000090*   ROUNDING RULE LIVES IN EXACTLY ONE PLACE.                    *
000100*                                                                *
000110******************************************************************
000120 IDENTIFICATION              DIVISION.
000130*-----------------------------------------------------------------
000140 PROGRAM-ID.                 VALUE-CALC.
000150 AUTHOR.                     A K MARSH.
000160 INSTALLATION.               WAREHOUSE SYSTEMS - INVENTORY CONTROL.
000170 DATE-WRITTEN.               11/24/1987.
000180 DATE-COMPILED.
000190 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL USE
000200                             ONLY.  DO NOT RELEASE OUTSIDE
000210                             WAREHOUSE SYSTEMS.
000220*-----------------------------------------------------------------
000230*    CHANGE LOG
000240*    DATE       BY   REQUEST    DESCRIPTION
000250*    ---------- ---- ---------- -------------------------------
000260*    11/24/1987 AKM  WHS-0114   ORIGINAL VERSION - CALLED BY THE
000270*                               PART-RECEIPT/SALE BALANCE-LINE
000280*                               UPDATE ONLY
000290*    03/09/1991 EJS  WHS-0288   WIDENED LINKAGE PARAMETERS FOR
000300*                               THE NEW HEADER/DETAIL POSTING
000310*                               ENGINE.  RESULT NOW ROUNDED
000320*                               INSTEAD OF TRUNCATED
000330*    09/02/1992 BSK  WHS-0349   ADDED ZERO-QUANTITY AND ZERO-
000340*                               PRICE SHORT CIRCUITS SO A ZERO
000350*                               LINE NEVER DRIVES A ROUNDED
000360*                               COMPUTE (ROUNDING 0 x N CAN
000370*                               PRODUCE .01 ON SOME COMPILERS)
000380*    01/06/1999 NRC  WHS-Y2K1   REVIEWED - NO DATE FIELDS IN
000390*                               THIS PROGRAM, NO CHANGE MADE
000400*    08/30/2001 GAT  WHS-0455   SHARED BY INVENTORY-REPORT FOR
000410*                               STOCK-VALUE AND GRAND-TOTAL-
000420*                               VALUE, NOT JUST STOCK-POST
000430*-----------------------------------------------------------------
000440 ENVIRONMENT                 DIVISION.
000450*-----------------------------------------------------------------
000460 CONFIGURATION               SECTION.
000470 SOURCE-COMPUTER.            IBM-4381.
000480 OBJECT-COMPUTER.            IBM-4381.
000490 SPECIAL-NAMES.
000500     C01 IS TOP-OF-FORM.
000510******************************************************************
000520 DATA                        DIVISION.
000530*-----------------------------------------------------------------
000540 WORKING-STORAGE             SECTION.
000550*-----------------------------------------------------------------
000560 01  WS-CALL-COUNT               PIC 9(06) COMP VALUE ZERO.
000570*-----------------------------------------------------------------
000580*    WORK COPIES OF THE TWO FACTORS, BROKEN INTO WHOLE AND
000590*    DECIMAL VIEWS SO THE ZERO SHORT CIRCUITS IN WHS-0349 CAN
000600*    TEST BOTH HALVES WITHOUT A COMPARE AGAINST A LITERAL
000610*    CARRYING THE IMPLIED DECIMAL POINT.
000620 01  WS-MULTIPLICAND-WORK        PIC S9(08)V99.
000630 01  WS-MULTIPLICAND-BROKEN REDEFINES WS-MULTIPLICAND-WORK.
000640     05  WS-MULT-WHOLE           PIC S9(08).
000650     05  WS-MULT-DECIMAL         PIC 99.
000660
000670 01  WS-MULTIPLIER-WORK          PIC S9(08)V99.
000680 01  WS-MULTIPLIER-BROKEN REDEFINES WS-MULTIPLIER-WORK.
000690     05  WS-MPY-WHOLE            PIC S9(08).
000700     05  WS-MPY-DECIMAL          PIC 99.
000710
000720 01  WS-RESULT-WORK              PIC S9(10)V99.
000730 01  WS-RESULT-BROKEN REDEFINES WS-RESULT-WORK.
000740     05  WS-RES-WHOLE            PIC S9(10).
000750     05  WS-RES-DECIMAL          PIC 99.
000760*-----------------------------------------------------------------
000770 LINKAGE                     SECTION.
000780*-----------------------------------------------------------------
000790 01  LINK-PARAMETERS.
000800     05  LS-MULTIPLICAND         PIC S9(08)V99.
000810     05  LS-MULTIPLIER           PIC S9(08)V99.
000820     05  LS-RESULT               PIC S9(10)V99.
000830******************************************************************
000840 PROCEDURE                   DIVISION USING LINK-PARAMETERS.
000850*-----------------------------------------------------------------
000860* MAIN PROCEDURE
000870*-----------------------------------------------------------------
000880 100-COMPUTE-EXTENDED-VALUE.
000890     ADD     1                   TO  WS-CALL-COUNT.
000900     MOVE    LS-MULTIPLICAND     TO  WS-MULTIPLICAND-WORK.
000910     MOVE    LS-MULTIPLIER       TO  WS-MULTIPLIER-WORK.
000920
000930     IF      (WS-MULT-WHOLE = 0 AND WS-MULT-DECIMAL = 0)
000940         OR  (WS-MPY-WHOLE = 0 AND WS-MPY-DECIMAL = 0)
000950             MOVE    ZERO            TO  LS-RESULT
000960     ELSE
000970             COMPUTE WS-RESULT-WORK ROUNDED =
000980                     LS-MULTIPLICAND * LS-MULTIPLIER
000990             MOVE    WS-RESULT-WORK  TO  LS-RESULT.
001000
001010     EXIT PROGRAM.
