000010******************************************************************
000020*                                                                *
000030*   M O V R P T                                                  *
000040*                                                                *
000050*   STOCK-MOVEMENTS REPORT FOR ONE PRODUCT.  THE PRODUCT CODE    *
000060*   IS SUPPLIED ON A ONE-CARD PARAMETER FILE.  ALL DETAIL LINES  *
000070*   POSTED AGAINST THE PRODUCT ARE SORTED MOST-RECENT-FIRST AND  *
000080*   PRINTED, WITH A TOTAL-IN/TOTAL-OUT FOOTER.                   *
000090*                                                                *
000100*   ORIGINALLY AN ON-LINE SCREEN UPDATE PROGRAM (SEE CHANGE LOG  *
000110*   BELOW) - CONVERTED TO A BATCH REPORT WHEN THE SCREEN TERM-   *
000120*   INALS WERE RETIRED.                                         *
000130*                                                                *
000140*   USED FILES                                                  *
000150*      PARM-CARD-IN           - ONE CARD, THE REQUESTED PRODUCT  *
000160*                             CODE                              *
000170*      PRODUCT-MASTER-IN      - PRODUCT MASTER, CODE SEQUENCE    *
000180*      TRANSACTION-FILE-IN    - TRANSACTION HEADERS, ID SEQUENCE *
000190*      TRANSACTION-DETAIL-FILE-IN - DETAIL LINES UNDER HEADER ID *
000200*      MOVEMENTS-REPORT-OUT   - PRINTED MOVEMENTS REPORT         *
000210*      SORT-WORK-FILE         - WORK SORT FILE, DATE DESCENDING  *
000220*                                                                *
000230******************************************************************
000240 IDENTIFICATION              DIVISION.
000250*-----------------------------------------------------------------
000260 PROGRAM-ID.                 MOVEMENTS-REPORT.
000270 AUTHOR.                     N R CHUBAROV.
000280 INSTALLATION.               WAREHOUSE SYSTEMS - INVENTORY CONTROL.
000290 DATE-WRITTEN.               11/24/1987.
000300 DATE-COMPILED.
000310 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL USE
000320                             ONLY.  DO NOT RELEASE OUTSIDE
000330                             WAREHOUSE SYSTEMS.
000340*-----------------------------------------------------------------
000350*    CHANGE LOG
000360*    DATE       BY   REQUEST    DESCRIPTION
000370*    ---------- ---- ---------- -------------------------------
000380*    11/24/1987 AKM  WHS-0114   ORIGINAL VERSION - ON-LINE
000390*                               SCREEN UPDATE OF A SINGLE PART
000400*                               MASTER ROW (SALE/RECEIPT ONLY)
000410*    03/09/1991 EJS  WHS-0288   TERMINALS BEING RETIRED THIS
000420*                               SHIFT - REWRITTEN AS A BATCH
000430*                               REPORT OF STOCK MOVEMENT HISTORY
000440*                               FOR ONE PRODUCT.  SCREEN SECTION
000450*                               REMOVED
000460*    09/02/1992 BSK  WHS-0350   ADDED THE SORT STEP SO THE
000470*                               REPORT PRINTS MOST-RECENT-FIRST
000480*                               INSTEAD OF TRANSACTION-ID ORDER
000490*    07/17/1996 KLD  WHS-0407   WIDENED PRODUCT-CODE TO 20
000500*    01/06/1999 NRC  WHS-Y2K1   TRANSACTION-DATE SORT KEY
000510*                               CONFIRMED 4-DIGIT YEAR
000520*    04/11/2003 GAT  WHS-0474   TWO POSTINGS AGAINST THE SAME
000530*                               PRODUCT ON THE SAME DATE COULD
000540*                               PRINT IN EITHER ORDER, DEPENDING
000550*                               ON HOW THE SORT LANDED THEM -
000560*                               ADDED TRANSACTION-ID DESCENDING
000570*                               AS A TIE-BREAK KEY SO A GIVEN
000580*                               DAY'S MOVEMENTS PRINT BACK IN A
000590*                               CONSISTENT, REPEATABLE ORDER
000600*-----------------------------------------------------------------
000610 ENVIRONMENT                 DIVISION.
000620*-----------------------------------------------------------------
000630 CONFIGURATION               SECTION.
000640 SOURCE-COMPUTER.            IBM-4381.
000650 OBJECT-COMPUTER.            IBM-4381.
000660 SPECIAL-NAMES.
000670     C01 IS TOP-OF-FORM.
000680*-----------------------------------------------------------------
000690 INPUT-OUTPUT                SECTION.
000700 FILE-CONTROL.
000710     SELECT  PARM-CARD-IN
000720             ASSIGN TO PARMCARD
000730             ORGANIZATION IS SEQUENTIAL
000740             FILE STATUS IS WS-PARMCARD-STATUS.
000750
000760     SELECT  PRODUCT-MASTER-IN
000770             ASSIGN TO PRODIN
000780             ORGANIZATION IS SEQUENTIAL
000790             FILE STATUS IS WS-PRODIN-STATUS.
000800
000810     SELECT  TRANSACTION-FILE-IN
000820             ASSIGN TO TRANHDR
000830             ORGANIZATION IS SEQUENTIAL
000840             FILE STATUS IS WS-TRANHDR-STATUS.
000850
000860     SELECT  TRANSACTION-DETAIL-FILE-IN
000870             ASSIGN TO TRANDTL
000880             ORGANIZATION IS SEQUENTIAL
000890             FILE STATUS IS WS-TRANDTL-STATUS.
000900
000910     SELECT  MOVEMENTS-REPORT-OUT
000920             ASSIGN TO MOVRPT
000930             ORGANIZATION IS SEQUENTIAL
000940             FILE STATUS IS WS-MOVRPT-STATUS.
000950
000960     SELECT  SORT-WORK-FILE
000970             ASSIGN TO SORTWK01.
000980******************************************************************
000990 DATA                        DIVISION.
001000*-----------------------------------------------------------------
001010 FILE                        SECTION.
001020 FD  PARM-CARD-IN
001030     RECORD CONTAINS 20 CHARACTERS
001040     DATA RECORD IS PARM-CARD-RECORD.
001050 01  PARM-CARD-RECORD.
001060     05  PC-PRODUCT-CODE         PIC X(20).
001070
001080 FD  PRODUCT-MASTER-IN
001090     RECORD CONTAINS 122 CHARACTERS
001100     DATA RECORD IS PRODUCT-MASTER-RECORD.
001110     COPY "PRODMAST.CPY".
001120
001130 FD  TRANSACTION-FILE-IN
001140     RECORD CONTAINS 101 CHARACTERS
001150     DATA RECORD IS TRANSACTION-HEADER-RECORD.
001160     COPY "TRANHDR.CPY".
001170
001180 FD  TRANSACTION-DETAIL-FILE-IN
001190     RECORD CONTAINS 61 CHARACTERS
001200     DATA RECORD IS TRANSACTION-DETAIL-RECORD.
001210     COPY "TRANDTL.CPY".
001220
001230 FD  MOVEMENTS-REPORT-OUT
001240     RECORD CONTAINS 132 CHARACTERS
001250     DATA RECORD IS MOVEMENTS-REPORT-LINE.
001260 01  MOVEMENTS-REPORT-LINE       PIC X(132).
001270
001280 SD  SORT-WORK-FILE
001290     RECORD CONTAINS 90 CHARACTERS
001300     DATA RECORD IS SORT-WORK-RECORD.
001310 01  SORT-WORK-RECORD.
001320     05  SW-TRANSACTION-DATE     PIC 9(08).
001330     05  SW-TRANSACTION-ID       PIC 9(08).
001340     05  SW-TRANSACTION-TYPE     PIC X(10).
001350     05  SW-REFERENCE-NUMBER     PIC X(20).
001360     05  SW-DIRECTION            PIC X(03).
001370     05  SW-QUANTITY             PIC S9(08)V99.
001380     05  SW-UNIT-PRICE           PIC S9(08)V99.
001390     05  FILLER                  PIC X(19).
001400*
001410*    ALTERNATE VIEW OF THE RELEASED WORK RECORD, USED BY
001420*    400-PRINT-ONE-MOVEMENT TO SKIP A ZERO-QUANTITY MOVEMENT
001430*    LINE (A LEFTOVER FROM A REVERSED-THEN-REPOSTED TRANSACTION)
001440*    WITHOUT A COMPARE AGAINST THE IMPLIED-DECIMAL FIELD.
001450 01  SW-QUANTITY-ALT-VIEW REDEFINES SORT-WORK-RECORD.
001460     05  FILLER                  PIC X(16).
001470     05  SW-QTY-WHOLE-UNITS      PIC 9(08).
001480     05  SW-QTY-HUNDREDTHS       PIC 99.
001490     05  FILLER                  PIC X(64).
001500*-----------------------------------------------------------------
001510 WORKING-STORAGE             SECTION.
001520*-----------------------------------------------------------------
001530 01  FILE-STATUS-AREAS.
001540     05  WS-PARMCARD-STATUS      PIC X(02).
001550     05  WS-PRODIN-STATUS        PIC X(02).
001560     05  WS-TRANHDR-STATUS       PIC X(02).
001570     05  WS-TRANDTL-STATUS       PIC X(02).
001580     05  WS-MOVRPT-STATUS        PIC X(02).
001590*-----------------------------------------------------------------
001600 01  SWITCHES-AND-COUNTERS.
001610     05  WS-MASTER-EOF-SW        PIC X(01) VALUE "N".
001620         88  WS-MASTER-EOF                 VALUE "Y".
001630     05  WS-PRODUCT-FOUND-SW     PIC X(01) VALUE "N".
001640         88  WS-PRODUCT-FOUND              VALUE "Y".
001650     05  WS-HEADER-EOF-SW        PIC X(01) VALUE "N".
001660         88  WS-HEADER-EOF                 VALUE "Y".
001670     05  WS-DETAIL-EOF-SW        PIC X(01) VALUE "N".
001680         88  WS-DETAIL-EOF                 VALUE "Y".
001690     05  WS-SORT-EOF-SW          PIC X(01) VALUE "N".
001700         88  WS-SORT-EOF                   VALUE "Y".
001710     05  WS-MOVEMENT-COUNT       PIC 9(06) COMP VALUE ZERO.
001720     05  WS-LINE-COUNT           PIC 9(04) COMP VALUE ZERO.
001730     05  WS-PAGE-COUNT           PIC 9(04) COMP VALUE ZERO.
001740*-----------------------------------------------------------------
001750 01  WS-REQUESTED-PRODUCT.
001760     05  WS-REQUESTED-CODE       PIC X(20) VALUE SPACES.
001770     05  WS-REQUESTED-NAME       PIC X(30) VALUE SPACES.
001780     05  WS-REQUESTED-UOM        PIC X(10) VALUE SPACES.
001790     05  WS-REQUESTED-STOCK      PIC S9(08)V99 VALUE ZERO.
001800*
001810*    ALTERNATE VIEW OF THE REQUESTED-PRODUCT GROUP, USED BY
001820*    400-CHECK-PRODUCT-SUPPLIED TO REJECT A BLANK PARAMETER
001830*    CARD WITHOUT A FIGURATIVE-CONSTANT COMPARE ON THE WHOLE
001840*    20-BYTE CODE.
001850 01  WS-REQUESTED-CODE-VIEW REDEFINES WS-REQUESTED-PRODUCT.
001860     05  WS-REQ-FIRST-CHAR       PIC X(01).
001870     05  FILLER                  PIC X(69).
001880*-----------------------------------------------------------------
001890 01  WS-MOVEMENT-TOTALS.
001900     05  WS-TOTAL-IN             PIC S9(08)V99 VALUE ZERO.
001910     05  WS-TOTAL-OUT            PIC S9(08)V99 VALUE ZERO.
001920*
001930*    ALTERNATE VIEW USED BY 400-CHECK-NO-MOVEMENTS TO TEST BOTH
001940*    TOTALS FOR ZERO TOGETHER (NO MOVEMENT LINES RELEASED).
001950 01  WS-MOVEMENT-TOTALS-BROKEN REDEFINES WS-MOVEMENT-TOTALS.
001960     05  WS-MT-COMBINED-TEST     PIC S9(16)V9999.
001970*-----------------------------------------------------------------
001980 01  RPT-HEADING-LINE-1.
001990     05  FILLER                  PIC X(01) VALUE SPACES.
002000     05  FILLER                  PIC X(24) VALUE "STOCK MOVEMENTS REPORT".
002010     05  FILLER                  PIC X(13) VALUE "PRODUCT CODE ".
002020     05  RH-PRODUCT-CODE         PIC X(20).
002030     05  FILLER                  PIC X(74) VALUE SPACES.
002040*-----------------------------------------------------------------
002050 01  RPT-HEADING-LINE-2.
002060     05  FILLER                  PIC X(01) VALUE SPACES.
002070     05  FILLER                  PIC X(06) VALUE "NAME ".
002080     05  RH-PRODUCT-NAME         PIC X(30).
002090     05  FILLER                  PIC X(05) VALUE "UOM ".
002100     05  RH-UOM                  PIC X(10).
002110     05  FILLER                  PIC X(16) VALUE "CURRENT STOCK ".
002120     05  RH-CURRENT-STOCK        PIC ZZ,ZZZ,ZZ9.99-.
002130     05  FILLER                  PIC X(52) VALUE SPACES.
002140*-----------------------------------------------------------------
002150 01  RPT-COLUMN-HEADING.
002160     05  FILLER                  PIC X(01) VALUE SPACES.
002170     05  FILLER                  PIC X(11) VALUE "TRANS DATE".
002180     05  FILLER                  PIC X(11) VALUE "TRANS ID".
002190     05  FILLER                  PIC X(12) VALUE "TYPE".
002200     05  FILLER                  PIC X(22) VALUE "REFERENCE".
002210     05  FILLER                  PIC X(05) VALUE "DIR".
002220     05  FILLER                  PIC X(14) VALUE "QUANTITY".
002230     05  FILLER                  PIC X(14) VALUE "UNIT PRICE".
002240*-----------------------------------------------------------------
002250 01  RPT-DETAIL-LINE.
002260     05  FILLER                  PIC X(01) VALUE SPACES.
002270     05  RD-TRANS-DATE           PIC 9999/99/99.
002280     05  FILLER                  PIC X(01) VALUE SPACES.
002290     05  RD-TRANS-ID             PIC ZZZZZZZ9.
002300     05  FILLER                  PIC X(02) VALUE SPACES.
002310     05  RD-TRANS-TYPE           PIC X(10).
002320     05  FILLER                  PIC X(01) VALUE SPACES.
002330     05  RD-REFERENCE            PIC X(20).
002340     05  FILLER                  PIC X(01) VALUE SPACES.
002350     05  RD-DIRECTION            PIC X(03).
002360     05  FILLER                  PIC X(02) VALUE SPACES.
002370     05  RD-QUANTITY             PIC ZZ,ZZZ,ZZ9.99.
002380     05  FILLER                  PIC X(01) VALUE SPACES.
002390     05  RD-UNIT-PRICE           PIC ZZ,ZZZ,ZZ9.99.
002400*-----------------------------------------------------------------
002410 01  RPT-FOOTER-LINE.
002420     05  FILLER                  PIC X(02) VALUE SPACES.
002430     05  FILLER                  PIC X(12) VALUE "TOTAL IN ".
002440     05  RF-TOTAL-IN             PIC ZZ,ZZZ,ZZ9.99.
002450     05  FILLER                  PIC X(04) VALUE SPACES.
002460     05  FILLER                  PIC X(12) VALUE "TOTAL OUT ".
002470     05  RF-TOTAL-OUT            PIC ZZ,ZZZ,ZZ9.99.
002480     05  FILLER                  PIC X(88) VALUE SPACES.
002490*-----------------------------------------------------------------
002500 01  RPT-NO-PRODUCT-LINE.
002510     05  FILLER                  PIC X(02) VALUE SPACES.
002520     05  FILLER                  PIC X(60)
002530             VALUE "REQUESTED PRODUCT CODE NOT FOUND ON THE PRODUCT MASTER".
002540     05  FILLER                  PIC X(70) VALUE SPACES.
002550*-----------------------------------------------------------------
002560 01  RPT-NO-MOVEMENTS-LINE.
002570     05  FILLER                  PIC X(02) VALUE SPACES.
002580     05  FILLER                  PIC X(45)
002590             VALUE "NO STOCK MOVEMENTS FOUND FOR THIS PRODUCT".
002600     05  FILLER                  PIC X(85) VALUE SPACES.
002610******************************************************************
002620 PROCEDURE                   DIVISION.
002630*-----------------------------------------------------------------
002640* MAIN PROCEDURE
002650*-----------------------------------------------------------------
002660 100-MOVEMENTS-REPORT.
002670     PERFORM 200-INITIATE-MOVEMENTS-REPORT.
002680     IF      WS-PRODUCT-FOUND
002690             PERFORM 200-BUILD-AND-PRINT-MOVEMENTS
002700     ELSE
002710             PERFORM 300-PRINT-NO-PRODUCT-LINE.
002720     PERFORM 200-TERMINATE-MOVEMENTS-REPORT.
002730
002740     STOP RUN.
002750
002760******************************************************************
002770 200-INITIATE-MOVEMENTS-REPORT.
002780     PERFORM 300-OPEN-FRONT-FILES.
002790     PERFORM 300-READ-PARM-CARD.
002800     PERFORM 300-FIND-REQUESTED-PRODUCT.
002810     PERFORM 300-PRINT-REPORT-HEADING.
002820
002830*-----------------------------------------------------------------
002840* SORT DOES THE WORK OF ORDERING THE MOVEMENT LINES MOST-
002850* RECENT-FIRST.  THE INPUT PROCEDURE WALKS THE TRANSACTION
002860* FILES AND RELEASES ONE SORT-WORK-RECORD PER MATCHING DETAIL
002870* LINE; THE OUTPUT PROCEDURE PRINTS THEM BACK IN SORTED ORDER.
002880*-----------------------------------------------------------------
002890 200-BUILD-AND-PRINT-MOVEMENTS.
002900     SORT    SORT-WORK-FILE
002910             ON DESCENDING KEY SW-TRANSACTION-DATE
002920                              SW-TRANSACTION-ID
002930             INPUT PROCEDURE IS 300-BUILD-SORT-FILE
002940             OUTPUT PROCEDURE IS 300-PRINT-MOVEMENTS.
002950
002960*-----------------------------------------------------------------
002970 200-TERMINATE-MOVEMENTS-REPORT.
002980     PERFORM 300-CLOSE-FRONT-FILES.
002990
003000******************************************************************
003010 300-OPEN-FRONT-FILES.
003020     OPEN    INPUT   PARM-CARD-IN
003030                     PRODUCT-MASTER-IN
003040             OUTPUT  MOVEMENTS-REPORT-OUT.
003050
003060*-----------------------------------------------------------------
003070 300-READ-PARM-CARD.
003080     READ    PARM-CARD-IN
003090             AT END      MOVE SPACES TO WS-REQUESTED-CODE
003100             NOT AT END  MOVE PC-PRODUCT-CODE TO WS-REQUESTED-CODE.
003110
003120*-----------------------------------------------------------------
003130* SEQUENTIAL SEARCH FOR THE ONE REQUESTED PRODUCT - MOVRPT
003140* LOOKS UP A SINGLE CODE, SO A FULL IN-MEMORY TABLE (AS BUILT BY
003150* STOCK-POST AND INVENTORY-REPORT) IS NOT NEEDED HERE.
003160*-----------------------------------------------------------------
003170 300-FIND-REQUESTED-PRODUCT.
003180     IF      WS-REQ-FIRST-CHAR = SPACE
003190             MOVE "N"           TO  WS-PRODUCT-FOUND-SW
003200     ELSE
003210             PERFORM 400-READ-MASTER-RECORD
003220             PERFORM 400-COMPARE-ONE-MASTER-RECORD
003230                     UNTIL WS-MASTER-EOF OR WS-PRODUCT-FOUND.
003240
003250*-----------------------------------------------------------------
003260 400-READ-MASTER-RECORD.
003270     READ    PRODUCT-MASTER-IN
003280             AT END      MOVE "Y" TO WS-MASTER-EOF-SW.
003290
003300*-----------------------------------------------------------------
003310 400-COMPARE-ONE-MASTER-RECORD.
003320     IF      PM-PRODUCT-CODE = WS-REQUESTED-CODE
003330             MOVE "Y"               TO  WS-PRODUCT-FOUND-SW
003340             MOVE PM-PRODUCT-NAME   TO  WS-REQUESTED-NAME
003350             MOVE PM-UNIT-OF-MEASURE TO WS-REQUESTED-UOM
003360             MOVE PM-CURRENT-STOCK  TO  WS-REQUESTED-STOCK
003370     ELSE
003380             PERFORM 400-READ-MASTER-RECORD.
003390
003400*-----------------------------------------------------------------
003410 300-PRINT-REPORT-HEADING.
003420     MOVE    SPACES                  TO  MOVEMENTS-REPORT-LINE.
003430     WRITE   MOVEMENTS-REPORT-LINE   AFTER ADVANCING PAGE.
003440     IF      WS-PRODUCT-FOUND
003450             MOVE WS-REQUESTED-CODE     TO  RH-PRODUCT-CODE
003460             WRITE MOVEMENTS-REPORT-LINE FROM RPT-HEADING-LINE-1
003470             MOVE WS-REQUESTED-NAME     TO  RH-PRODUCT-NAME
003480             MOVE WS-REQUESTED-UOM      TO  RH-UOM
003490             MOVE WS-REQUESTED-STOCK    TO  RH-CURRENT-STOCK
003500             WRITE MOVEMENTS-REPORT-LINE FROM RPT-HEADING-LINE-2
003510             WRITE MOVEMENTS-REPORT-LINE FROM RPT-COLUMN-HEADING
003520                     AFTER ADVANCING 2 LINES
003530             MOVE 1                     TO  WS-PAGE-COUNT
003540             MOVE ZERO                  TO  WS-LINE-COUNT
003550     ELSE
003560             MOVE WS-REQUESTED-CODE     TO  RH-PRODUCT-CODE
003570             WRITE MOVEMENTS-REPORT-LINE FROM RPT-HEADING-LINE-1.
003580
003590*-----------------------------------------------------------------
003600 300-PRINT-NO-PRODUCT-LINE.
003610     WRITE   MOVEMENTS-REPORT-LINE   FROM RPT-NO-PRODUCT-LINE
003620             AFTER ADVANCING 2 LINES.
003630
003640*-----------------------------------------------------------------
003650* SORT INPUT PROCEDURE - RELEASES ONE RECORD PER DETAIL LINE
003660* AGAINST THE REQUESTED PRODUCT.
003670*-----------------------------------------------------------------
003680 300-BUILD-SORT-FILE.
003690     PERFORM 400-OPEN-TRANSACTION-FILES.
003700     PERFORM 400-READ-HEADER-FILE.
003710     PERFORM 400-READ-DETAIL-FILE.
003720     PERFORM 400-PROCESS-ONE-HEADER-GROUP UNTIL WS-HEADER-EOF.
003730     PERFORM 400-CLOSE-TRANSACTION-FILES.
003740
003750*-----------------------------------------------------------------
003760 400-OPEN-TRANSACTION-FILES.
003770     OPEN    INPUT   TRANSACTION-FILE-IN
003780                     TRANSACTION-DETAIL-FILE-IN.
003790
003800*-----------------------------------------------------------------
003810 400-READ-HEADER-FILE.
003820     READ    TRANSACTION-FILE-IN
003830             AT END      MOVE "Y"       TO WS-HEADER-EOF-SW
003840                         MOVE 99999999  TO TH-TRANSACTION-ID.
003850
003860*-----------------------------------------------------------------
003870 400-READ-DETAIL-FILE.
003880     READ    TRANSACTION-DETAIL-FILE-IN
003890             AT END      MOVE "Y"       TO WS-DETAIL-EOF-SW
003900                         MOVE 99999999  TO TD-TRANSACTION-ID.
003910
003920*-----------------------------------------------------------------
003930 400-PROCESS-ONE-HEADER-GROUP.
003940     PERFORM 500-CONSIDER-ONE-DETAIL-LINE
003950             UNTIL TD-TRANSACTION-ID NOT = TH-TRANSACTION-ID.
003960     PERFORM 400-READ-HEADER-FILE.
003970
003980*-----------------------------------------------------------------
003990 500-CONSIDER-ONE-DETAIL-LINE.
004000     IF      TD-PRODUCT-CODE = WS-REQUESTED-CODE
004010             PERFORM 500-RELEASE-ONE-MOVEMENT.
004020     PERFORM 400-READ-DETAIL-FILE.
004030
004040*-----------------------------------------------------------------
004050 500-RELEASE-ONE-MOVEMENT.
004060     MOVE    TH-TRANSACTION-DATE     TO  SW-TRANSACTION-DATE.
004070     MOVE    TH-TRANSACTION-ID       TO  SW-TRANSACTION-ID.
004080     MOVE    TH-TRANSACTION-TYPE     TO  SW-TRANSACTION-TYPE.
004090     MOVE    TH-REFERENCE-NUMBER     TO  SW-REFERENCE-NUMBER.
004100     MOVE    TD-QUANTITY             TO  SW-QUANTITY.
004110     IF      TD-PRICE-WAS-SUPPLIED
004120             MOVE TD-UNIT-PRICE      TO  SW-UNIT-PRICE
004130     ELSE
004140             MOVE PM-UNIT-PRICE      TO  SW-UNIT-PRICE.
004150     IF      TH-TYPE-IS-PURCHASE OR TH-TYPE-IS-RETURN
004160                                 OR TH-TYPE-IS-ADJUSTMENT
004170             MOVE "IN "              TO  SW-DIRECTION
004180     ELSE
004190             MOVE "OUT"              TO  SW-DIRECTION.
004200     RELEASE SORT-WORK-RECORD.
004210
004220*-----------------------------------------------------------------
004230* SORT OUTPUT PROCEDURE - PRINTS EACH MOVEMENT IN SORTED (DATE
004240* DESCENDING) ORDER, THEN THE TOTAL-IN/TOTAL-OUT FOOTER.
004250*-----------------------------------------------------------------
004260 300-PRINT-MOVEMENTS.
004270     PERFORM 400-RETURN-SORTED-RECORD.
004280     PERFORM 400-PRINT-ONE-MOVEMENT UNTIL WS-SORT-EOF.
004290     PERFORM 400-CHECK-NO-MOVEMENTS.
004300     PERFORM 400-PRINT-FOOTER-LINE.
004310
004320*-----------------------------------------------------------------
004330 400-RETURN-SORTED-RECORD.
004340     RETURN  SORT-WORK-FILE
004350             AT END      MOVE "Y" TO WS-SORT-EOF-SW.
004360
004370*-----------------------------------------------------------------
004380 400-PRINT-ONE-MOVEMENT.
004390     IF      SW-QTY-WHOLE-UNITS = ZERO AND SW-QTY-HUNDREDTHS = ZERO
004400             CONTINUE
004410     ELSE
004420             PERFORM 500-CHECK-PAGE-BREAK
004430             PERFORM 500-PRINT-MOVEMENT-DETAIL.
004440     PERFORM 400-RETURN-SORTED-RECORD.
004450*-----------------------------------------------------------------
004460 500-CHECK-PAGE-BREAK.
004470     IF      WS-LINE-COUNT NOT LESS THAN 40
004480             PERFORM 500-PRINT-PAGE-BREAK.
004490*-----------------------------------------------------------------
004500 500-PRINT-PAGE-BREAK.
004510     ADD     1                       TO  WS-PAGE-COUNT.
004520     MOVE    SPACES                  TO  MOVEMENTS-REPORT-LINE.
004530     WRITE   MOVEMENTS-REPORT-LINE   AFTER ADVANCING PAGE.
004540     WRITE   MOVEMENTS-REPORT-LINE   FROM RPT-COLUMN-HEADING.
004550     MOVE    ZERO                    TO  WS-LINE-COUNT.
004560*-----------------------------------------------------------------
004570* NO SORT-WORK-RECORD WAS RELEASED FOR THIS PRODUCT - PRINTS A
004580* ONE-LINE NOTE INSTEAD OF LEAVING THE BODY OF THE REPORT BLANK.
004590*-----------------------------------------------------------------
004600 400-CHECK-NO-MOVEMENTS.
004610     IF      WS-MT-COMBINED-TEST = ZERO AND WS-MOVEMENT-COUNT = ZERO
004620             MOVE SPACES TO MOVEMENTS-REPORT-LINE
004630             WRITE MOVEMENTS-REPORT-LINE FROM RPT-NO-MOVEMENTS-LINE.
004640*-----------------------------------------------------------------
004650 500-PRINT-MOVEMENT-DETAIL.
004660     MOVE    SPACES                  TO  RPT-DETAIL-LINE.
004670     MOVE    SW-TRANSACTION-DATE     TO  RD-TRANS-DATE.
004680     MOVE    SW-TRANSACTION-ID       TO  RD-TRANS-ID.
004690     MOVE    SW-TRANSACTION-TYPE     TO  RD-TRANS-TYPE.
004700     MOVE    SW-REFERENCE-NUMBER     TO  RD-REFERENCE.
004710     MOVE    SW-DIRECTION            TO  RD-DIRECTION.
004720     MOVE    SW-QUANTITY             TO  RD-QUANTITY.
004730     MOVE    SW-UNIT-PRICE           TO  RD-UNIT-PRICE.
004740     WRITE   MOVEMENTS-REPORT-LINE   FROM RPT-DETAIL-LINE.
004750     ADD     1                       TO  WS-MOVEMENT-COUNT.
004760     ADD     1                       TO  WS-LINE-COUNT.
004770     IF      SW-DIRECTION = "IN "
004780             ADD SW-QUANTITY         TO  WS-TOTAL-IN
004790     ELSE
004800             ADD SW-QUANTITY         TO  WS-TOTAL-OUT.
004810
004820*-----------------------------------------------------------------
004830 400-PRINT-FOOTER-LINE.
004840     MOVE    WS-TOTAL-IN             TO  RF-TOTAL-IN.
004850     MOVE    WS-TOTAL-OUT            TO  RF-TOTAL-OUT.
004860     WRITE   MOVEMENTS-REPORT-LINE   FROM RPT-FOOTER-LINE
004870             AFTER ADVANCING 2 LINES.
004880
004890*-----------------------------------------------------------------
004900 400-CLOSE-TRANSACTION-FILES.
004910     CLOSE   TRANSACTION-FILE-IN
004920             TRANSACTION-DETAIL-FILE-IN.
004930
004940*-----------------------------------------------------------------
004950 300-CLOSE-FRONT-FILES.
004960     CLOSE   PARM-CARD-IN
004970             PRODUCT-MASTER-IN
004980             MOVEMENTS-REPORT-OUT.
